000100******************************************************************
000200*    COPYLIB MEMBER   :  STATEREC                                *
000300*    DATA SET         :  DDS0002.TEST.COPYLIB(STATEREC)          *
000400*    DESCRIPTION      :  CURRENT SPACECRAFT STATE SNAPSHOT.      *
000500*                        ONE OCCURRENCE IS CARRIED IN WORKING    *
000600*                        STORAGE FOR THE LIFE OF THE RUN AND     *
000700*                        PASSED BY REFERENCE TO THE SAFETY GATE  *
000800*                        AND STATE ENGINE SUBPROGRAMS EACH       *
000900*                        CYCLE.  ALSO PROJECTED INTO THE         *
001000*                        TELEMETRY FRAME EVERY CYCLE.            *
001100*    USED BY           :  SIMCYCLE, INTSAFE, INTSTAT             *
001200******************************************************************
001300 01  SYSTEM-STATE-REC.
001400******** POSITION ALONG THE CORRECTED AXIS -- STARTS 0.000
001500     05  SS-POSITION                 PIC S9(3)V9(3) COMP-3.
001600******** BATTERY CHARGE PERCENT 0-100 -- STARTS PER BOOTSTRAP
001700     05  SS-BATTERY-LEVEL            PIC S9(3)V9(3) COMP-3.
001800******** TEMPERATURE IN DEGREES C -- STARTS 25.000
001900     05  SS-TEMPERATURE              PIC S9(3)V9(3) COMP-3.
002000******** OPERATING MODE -- HYSTERESIS GOVERNED BY INTSTAT
002100     05  SS-MODE                     PIC X(10).
002200         88  SS-MODE-NOMINAL         VALUE "NOMINAL   ".
002300         88  SS-MODE-LOW-POWER       VALUE "LOW_POWER ".
002400         88  SS-MODE-SAFE            VALUE "SAFE      ".
002500******** COUNT OF CYCLES IN WHICH AN INTENT WAS EXECUTED --
002600******** DRIVES THE ECLIPSE-GEOMETRY PHASE IN THE POWER MODEL
002700     05  SS-CYCLE-COUNT              PIC 9(05) COMP.
002800******** PRIOR-CYCLE MODE, KEPT FOR THE REPORT'S MODE-TRANSITION
002900******** DETECTION -- SET BY SIMCYCLE, NOT BY THE STATE ENGINE
003000     05  SS-PRIOR-MODE               PIC X(10).
003100******** RESERVED PAD -- KEEPS THIS RECORD ON A DOUBLEWORD FOR
003200******** FUTURE ORBITAL-PLANE FIELDS
003300     05  FILLER                      PIC X(07).
