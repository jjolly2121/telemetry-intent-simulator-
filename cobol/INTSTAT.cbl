000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM          :  INTSTAT                                 *
000400*    DESCRIPTION      :  STATE ENGINE.  APPLIES ONE CYCLE OF      *
000500*                        DETERMINISTIC PHYSICS TO THE SPACECRAFT  *
000600*                        STATE SNAPSHOT -- MODE HYSTERESIS FIRST  *
000700*                        (EVERY CYCLE), THEN THE ECLIPSE POWER    *
000800*                        MODEL, MISSION PHYSICS, AND RECOVERY     *
000900*                        PHYSICS WHEN AN INTENT IS EXECUTING, AND *
001000*                        FINALLY THE INTENT COMPLETION CHECK.     *
001100*                        CALLED ONCE PER CYCLE BY SIMCYCLE, AFTER *
001200*                        THE SAFETY GATE (INTSAFE).               *
001300******************************************************************
001400 PROGRAM-ID.  INTSTAT.
001500 AUTHOR. JON SAYLES.
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.
001700 DATE-WRITTEN. 04/02/86.
001800 DATE-COMPILED. 04/02/86.
001900 SECURITY. NON-CONFIDENTIAL.
002000******************************************************************
002100*                     C H A N G E   L O G                        *
002200******************************************************************
002300*  04/02/86  JS   CR-0120  ORIGINAL PROGRAM - MODE HYSTERESIS AND *
002400*                          ECLIPSE POWER MODEL ONLY.              *
002500*  10/14/86  JS   CR-0153  ADDED ORBIT-CORRECTION MISSION         *
002600*                          PHYSICS (POSITION/BATTERY/TEMP).       *
002700*  06/20/88  RMH  CR-0241  ADDED BATTERY AND THERMAL RECOVERY     *
002800*                          PHYSICS AND THE COMPLETION CHECK.      *
002900*  02/28/89  RMH  CR-0256  RECOVERY TARGET IN NOMINAL MODE MADE   *
003000*                          CONDITIONAL ON CURRENT BATTERY LEVEL   *
003100*                          PER FLIGHT RULES BOARD CLARIFICATION.  *
003200*  01/09/91  TGD  CR-0311  MODE HYSTERESIS MOVED AHEAD OF THE     *
003300*                          POWER MODEL SO IT RUNS EVEN WHEN NO    *
003400*                          INTENT IS EXECUTING.  NICE BUG --      *
003500*                          SPACECRAFT NEVER LEFT SAFE MODE ON AN  *
003600*                          IDLE CYCLE UNDER THE OLD ORDER.        *
003700*  04/18/92  TGD  CR-0346  MODE THRESHOLDS AND RECOVERY TARGETS   *
003800*                          MOVED TO REDEFINED TABLES.             *
003900*  09/02/94  AK   CR-0403  REPLACED THE DIVIDE-REMAINDER ECLIPSE  *
004000*                          CALC WITH A NAMED WORKING-STORAGE      *
004100*                          FIELD FOR THE NIGHTLY DEBUG LISTING.   *
004200*  03/05/97  AK   CR-0457  Y2K REVIEW -- NO STORED DATES IN THIS  *
004300*                          MODULE, REVIEW ONLY.                   *
004400*  10/29/98  MM   CR-0490  Y2K -- WS-DATE-NUMERIC EXPANDED TO A   *
004500*                          4-DIGIT YEAR.                          *
004600*  06/03/99  MM   CR-0504  Y2K SIGN-OFF -- NO FURTHER CHANGE.     *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 77  SE-CALL-COUNT               PIC 9(7) COMP VALUE 0.
006100 77  SE-EXEC-COUNT               PIC 9(7) COMP VALUE 0.
006200 77  WS-CYCLE-QUOTIENT           PIC 9(3) COMP VALUE 0.
006300 77  WS-CYCLE-IN-PERIOD          PIC 9(2) COMP VALUE 0.
006400
006500 01  MISC-FIELDS.
006600     05  WS-DATE-NUMERIC         PIC 9(06).
006700     05  WS-DATE-ALPHA-VIEW REDEFINES WS-DATE-NUMERIC
006800                                 PIC X(06).
006900     05  WS-SOLAR-IN             PIC S9(1)V9(3).
007000     05  WS-CHARGE-IN            PIC S9(1)V9(3).
007100     05  WS-NET-POWER            PIC S9(3)V9(3).
007200     05  WS-TARGET               PIC S9(3)V9(3).
007300     05  WS-DEFICIT              PIC S9(3)V9(3).
007400     05  WS-EXCESS               PIC S9(3)V9(3).
007500     05  WS-GOAL-VALUE           PIC S9(3)V9(3).
007600
007700******************************************************************
007800*   MODE HYSTERESIS THRESHOLDS -- FLIGHT RULES BOARD CR-0346.     *
007900******************************************************************
008000 01  SE-MODE-THRESHOLD-TABLE.
008100     05  SE-MODE-THRESHOLD-ENTRY OCCURS 4 TIMES
008200                                 PIC S9(3)V9(3) VALUE ZERO.
008300 01  SE-MODE-THRESHOLD-NAMES REDEFINES SE-MODE-THRESHOLD-TABLE.
008400     05  SE-SAFE-ENTRY-BATTERY   PIC S9(3)V9(3) VALUE +010.000.
008500     05  SE-SAFE-EXIT-BATTERY    PIC S9(3)V9(3) VALUE +019.500.
008600     05  SE-SAFE-EXIT-TEMP       PIC S9(3)V9(3) VALUE +101.000.
008700     05  SE-LOW-PWR-EXIT-BATTERY PIC S9(3)V9(3) VALUE +029.500.
008800
008900 01  SE-OTHER-THRESHOLDS.
009000     05  SE-SAFE-ENTRY-TEMP      PIC S9(3)V9(3) VALUE +120.000.
009100     05  SE-LOW-PWR-ENTRY-BATT   PIC S9(3)V9(3) VALUE +025.000.
009200
009300******************************************************************
009400*   RECOVERY TARGETS BY MODE -- REDEFINED BY NAME, CR-0346.       *
009500******************************************************************
009600 01  SE-RECOVERY-TARGET-TABLE.
009700     05  SE-RECOVERY-TARGET-ENTRY OCCURS 2 TIMES
009800                                 PIC S9(3)V9(3) VALUE ZERO.
009900 01  SE-RECOVERY-TARGET-NAMES REDEFINES SE-RECOVERY-TARGET-TABLE.
010000     05  SE-TARGET-SAFE-MODE     PIC S9(3)V9(3) VALUE +020.000.
010100     05  SE-TARGET-LOW-PWR-MODE  PIC S9(3)V9(3) VALUE +030.000.
010200
010300 01  MISC-WS-FLDS.
010400     05  RETURN-CD               PIC S9(04) VALUE 0.
010500     05  PARA-NAME               PIC X(24) VALUE SPACES.
010600
010700 LINKAGE SECTION.
010800******************************************************************
010900*   STATE-ENGINE-REC -- THE SELECTED INTENT'S EXECUTION-RELEVANT  *
011000*   FIELDS.  SE-EXECUTED AND SE-COMPLETED ARE SET BY THIS PROGRAM *
011100*   FOR SIMCYCLE TO APPLY TO THE INTENT TABLE ENTRY.              *
011200******************************************************************
011300 01  STATE-ENGINE-REC.
011400     05  SE-INTENT-PRESENT       PIC X(01).
011500         88  SE-HAS-INTENT       VALUE "Y".
011600     05  SE-INTENT-TYPE          PIC X(20).
011700         88  SE-TYPE-ORBIT-CORR  VALUE "orbit_correction    ".
011800         88  SE-TYPE-BATT-RECOV  VALUE "battery_recovery    ".
011900         88  SE-TYPE-THRM-RECOV  VALUE "thermal_recovery    ".
012000         88  SE-TYPE-RECOVERY    VALUES "battery_recovery    ",
012100                                        "thermal_recovery    ".
012200     05  SE-GOAL-METRIC          PIC X(12).
012300         88  SE-GOAL-IS-POSITION VALUE "position    ".
012400     05  SE-GOAL-REFERENCE       PIC S9(5)V9(2).
012500     05  SE-EXECUTED             PIC X(01).
012600         88  SE-WAS-EXECUTED     VALUE "Y".
012700     05  SE-COMPLETED            PIC X(01).
012800         88  SE-WAS-COMPLETED    VALUE "Y".
012900     05  FILLER                  PIC X(04).
013000
013100*    COPY STATEREC GIVES US SYSTEM-STATE-REC (SS-* FIELDS).
013200     COPY STATEREC.
013300
013400 01  SE-RETURN-CD                PIC S9(4) COMP.
013500
013600 PROCEDURE DIVISION USING STATE-ENGINE-REC, SYSTEM-STATE-REC,
013700                           SE-RETURN-CD.
013800 000-MAINLINE.
013900     MOVE "000-MAINLINE" TO PARA-NAME.
014000     ADD +1 TO SE-CALL-COUNT.
014100     MOVE "N" TO SE-EXECUTED, SE-COMPLETED.
014200
014300     PERFORM 100-MODE-HYSTERESIS THRU 100-EXIT.
014400
014500     IF NOT SE-HAS-INTENT
014600         GO TO 000-DONE.
014700
014800     MOVE "Y" TO SE-EXECUTED.
014900     ADD +1 TO SE-EXEC-COUNT.
015000     ADD 1 TO SS-CYCLE-COUNT.
015100
015200     PERFORM 200-POWER-MODEL THRU 200-EXIT.
015300
015400     IF SE-TYPE-ORBIT-CORR
015500         PERFORM 300-MISSION-PHYSICS THRU 300-EXIT.
015600
015700     IF SE-TYPE-RECOVERY
015800         PERFORM 400-RECOVERY-PHYSICS THRU 400-EXIT.
015900
016000     PERFORM 500-COMPLETION-CHECK THRU 500-EXIT.
016100
016200 000-DONE.
016300     MOVE ZERO TO SE-RETURN-CD.
016400     GOBACK.
016500
016600******************************************************************
016700*  M1-M4 -- MODE HYSTERESIS.  RUNS EVERY CYCLE, EVEN IDLE ONES.  *
016800*  EACH RULE RETURNS AS SOON AS IT FIRES.  CR-0311.              *
016900******************************************************************
017000 100-MODE-HYSTERESIS.
017100     MOVE "100-MODE-HYSTERESIS" TO PARA-NAME.
017200     IF SS-BATTERY-LEVEL NOT > SE-SAFE-ENTRY-BATTERY OR
017300        SS-TEMPERATURE NOT < SE-SAFE-ENTRY-TEMP
017400         MOVE "SAFE      " TO SS-MODE
017500         GO TO 100-EXIT.
017600
017700     IF SS-MODE-SAFE AND
017800        SS-BATTERY-LEVEL NOT < SE-SAFE-EXIT-BATTERY AND
017900        SS-TEMPERATURE NOT > SE-SAFE-EXIT-TEMP
018000         MOVE "NOMINAL   " TO SS-MODE
018100         GO TO 100-EXIT.
018200
018300     IF SS-BATTERY-LEVEL NOT > SE-LOW-PWR-ENTRY-BATT
018400         MOVE "LOW_POWER " TO SS-MODE
018500         GO TO 100-EXIT.
018600
018700     IF SS-MODE-LOW-POWER AND
018800        SS-BATTERY-LEVEL NOT < SE-LOW-PWR-EXIT-BATTERY
018900         MOVE "NOMINAL   " TO SS-MODE
019000         GO TO 100-EXIT.
019100 100-EXIT.
019200     EXIT.
019300
019400******************************************************************
019500*  ECLIPSE-GEOMETRY POWER MODEL -- RUNS ON EVERY EXECUTED CYCLE. *
019600*  CYCLE-IN-PERIOD = CYCLE-COUNT MOD 20; SUNLIGHT WHEN < 14.      *
019700******************************************************************
019800 200-POWER-MODEL.
019900     MOVE "200-POWER-MODEL" TO PARA-NAME.
020000     DIVIDE SS-CYCLE-COUNT BY 20 GIVING WS-CYCLE-QUOTIENT
020100         REMAINDER WS-CYCLE-IN-PERIOD.
020200
020300     IF WS-CYCLE-IN-PERIOD < 14
020400         MOVE 1.200 TO WS-SOLAR-IN
020500     ELSE
020600         MOVE ZERO TO WS-SOLAR-IN.
020700
020800     COMPUTE WS-CHARGE-IN ROUNDED = WS-SOLAR-IN * 0.95.
020900     COMPUTE WS-NET-POWER ROUNDED = WS-CHARGE-IN - 0.6.
021000
021100     ADD WS-NET-POWER TO SS-BATTERY-LEVEL.
021200     IF SS-BATTERY-LEVEL < ZERO
021300         MOVE ZERO TO SS-BATTERY-LEVEL.
021400 200-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800*  MISSION PHYSICS -- ORBIT CORRECTION, ONLY WHEN MODE NOT SAFE.  *
021900******************************************************************
022000 300-MISSION-PHYSICS.
022100     MOVE "300-MISSION-PHYSICS" TO PARA-NAME.
022200     IF NOT SS-MODE-SAFE
022300         ADD 0.500 TO SS-POSITION
022400         SUBTRACT 1.000 FROM SS-BATTERY-LEVEL
022500         ADD 2.000 TO SS-TEMPERATURE.
022600 300-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000*  RECOVERY PHYSICS -- BATTERY OR THERMAL RECOVERY INTENTS.       *
023100******************************************************************
023200 400-RECOVERY-PHYSICS.
023300     MOVE "400-RECOVERY-PHYSICS" TO PARA-NAME.
023400     IF SE-TYPE-BATT-RECOV
023500         PERFORM 410-BATTERY-RECOVERY THRU 410-EXIT.
023600     IF SE-TYPE-THRM-RECOV
023700         PERFORM 420-THERMAL-RECOVERY THRU 420-EXIT.
023800 400-EXIT.
023900     EXIT.
024000
024100 410-BATTERY-RECOVERY.
024200     MOVE "410-BATTERY-RECOVERY" TO PARA-NAME.
024300     PERFORM 600-FIGURE-BATTERY-TARGET THRU 600-EXIT.
024400     COMPUTE WS-DEFICIT = WS-TARGET - SS-BATTERY-LEVEL.
024500     IF WS-DEFICIT > ZERO
024600         COMPUTE SS-BATTERY-LEVEL ROUNDED =
024700                 SS-BATTERY-LEVEL + (0.1 * WS-DEFICIT)
024800         IF SS-BATTERY-LEVEL > WS-TARGET
024900             MOVE WS-TARGET TO SS-BATTERY-LEVEL
025000         END-IF
025100     END-IF.
025200 410-EXIT.
025300     EXIT.
025400
025500 420-THERMAL-RECOVERY.
025600     MOVE "420-THERMAL-RECOVERY" TO PARA-NAME.
025700     COMPUTE WS-EXCESS = SS-TEMPERATURE - 100.000.
025800     IF WS-EXCESS > ZERO
025900         COMPUTE SS-TEMPERATURE ROUNDED =
026000                 SS-TEMPERATURE - (0.1 * WS-EXCESS).
026100 420-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500*  COMPLETION CHECK -- AFTER PHYSICS, EACH EXECUTED CYCLE.        *
026600******************************************************************
026700 500-COMPLETION-CHECK.
026800     MOVE "500-COMPLETION-CHECK" TO PARA-NAME.
026900     IF SE-TYPE-ORBIT-CORR
027000         IF SE-GOAL-IS-POSITION AND SE-GOAL-REFERENCE NOT = ZERO
027100             MOVE SE-GOAL-REFERENCE TO WS-GOAL-VALUE
027200         ELSE
027300             MOVE 3.000 TO WS-GOAL-VALUE
027400         END-IF
027500         IF SS-POSITION NOT < WS-GOAL-VALUE
027600             MOVE "Y" TO SE-COMPLETED
027700         END-IF
027800     END-IF.
027900
028000     IF SE-TYPE-BATT-RECOV
028100         PERFORM 600-FIGURE-BATTERY-TARGET THRU 600-EXIT
028200         IF SS-BATTERY-LEVEL NOT < WS-TARGET
028300             MOVE "Y" TO SE-COMPLETED
028400         END-IF
028500     END-IF.
028600
028700*    THERMAL RECOVERY GOAL IS 100+1.0 -- SAME NUMBER AS THE SAFE
028800*    EXIT TEMPERATURE, SO WE REUSE SE-SAFE-EXIT-TEMP RATHER THAN
028900*    CARRYING A SECOND 101.000 CONSTANT IN THE TABLE.
029000     IF SE-TYPE-THRM-RECOV
029100         IF SS-TEMPERATURE NOT > SE-SAFE-EXIT-TEMP
029200             MOVE "Y" TO SE-COMPLETED
029300         END-IF
029400     END-IF.
029500 500-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900*  SHARED BATTERY-RECOVERY TARGET CALCULATION -- RECOVERY         *
030000*  PHYSICS AND COMPLETION CHECK MUST AGREE ON THE SAME TARGET.    *
030100******************************************************************
030200 600-FIGURE-BATTERY-TARGET.
030300     MOVE "600-FIGURE-BATTERY-TARGET" TO PARA-NAME.
030400     IF SS-MODE-SAFE
030500         MOVE SE-TARGET-SAFE-MODE TO WS-TARGET
030600         GO TO 600-EXIT.
030700     IF SS-MODE-LOW-POWER
030800         MOVE SE-TARGET-LOW-PWR-MODE TO WS-TARGET
030900         GO TO 600-EXIT.
031000     IF SS-BATTERY-LEVEL < SE-TARGET-LOW-PWR-MODE
031100         MOVE SE-TARGET-LOW-PWR-MODE TO WS-TARGET
031200     ELSE
031300         MOVE SE-TARGET-SAFE-MODE TO WS-TARGET.
031400 600-EXIT.
031500     EXIT.
