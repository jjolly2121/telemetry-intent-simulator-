000100******************************************************************
000200*    COPYLIB MEMBER   :  INTNTREC                                *
000300*    DATA SET         :  DDS0002.TEST.COPYLIB(INTNTREC)          *
000400*    DESCRIPTION      :  DURABLE COMMAND-INTENT RECORD.  ONE     *
000500*                        RECORD IS SUBMITTED PER REQUESTED       *
000600*                        SPACECRAFT COMMAND (ORBIT CORRECTION,   *
000700*                        BATTERY OR THERMAL RECOVERY, ETC).      *
000800*                        THE RECORD IS CARRIED UNCHANGED IN THE  *
000900*                        IN-MEMORY INTENT TABLE FOR THE LIFE OF  *
001000*                        THE RUN AND RE-WRITTEN AT END-OF-JOB    *
001100*                        WITH ITS FINAL DISPOSITION.             *
001200*    USED BY           :  SIMCYCLE, INTPLCY, INTSAFE, INTSTAT    *
001300******************************************************************
001400 01  INTENT-RECORD.
001500******** SEQUENCE-ASSIGNED, ZERO-PADDED INTENT IDENTIFIER
001600     05  INTENT-ID                   PIC X(08).
001700******** COMMAND FAMILY REQUESTED FOR THIS INTENT
001800     05  INTENT-TYPE                 PIC X(20).
001900         88  INT-ORBIT-CORRECTION    VALUE "orbit_correction    ".
002000         88  INT-BATTERY-RECOVERY    VALUE "battery_recovery    ".
002100         88  INT-THERMAL-RECOVERY    VALUE "thermal_recovery    ".
002200         88  INT-SHUTDOWN-SYSTEM     VALUE "shutdown_system     ".
002300         88  INT-RECOVERY-FAMILY     VALUES "battery_recovery    ",
002400                                             "thermal_recovery    ".
002500******** METRIC THE GOAL REFERS TO -- BLANK WHEN NOT APPLICABLE
002600     05  GOAL-METRIC                 PIC X(12).
002700         88  GOAL-IS-POSITION        VALUE "position    ".
002800******** GOAL TARGET VALUE -- ZERO/BLANK MEANS "USE DEFAULT 3.00"
002900     05  GOAL-REFERENCE              PIC S9(5)V9(2).
003000******** COMPLETION TOLERANCE -- CARRIED FOR INFORMATION ONLY
003100     05  GOAL-TOLERANCE              PIC 9(3)V9(2).
003200******** REQUESTED DELTA-V MAGNITUDE -- ZERO = NOT SUPPLIED
003300     05  DELTA-V                     PIC 9(3)V9(2).
003400******** DISTINGUISHES A MISSING DELTA-V FROM A SUPPLIED ZERO
003500     05  DELTA-V-SUPPLIED            PIC X(01).
003600         88  DELTA-V-WAS-SUPPLIED    VALUE "Y".
003700         88  DELTA-V-NOT-SUPPLIED    VALUE "N".
003800******** LIFECYCLE STATUS -- SEE INTENT MANAGER STATE MACHINE
003900     05  STATUS                      PIC X(10).
004000         88  STATUS-PENDING          VALUE "PENDING   ".
004100         88  STATUS-AUTHORIZED       VALUE "AUTHORIZED".
004200         88  STATUS-BLOCKED          VALUE "BLOCKED   ".
004300         88  STATUS-ACTIVE           VALUE "ACTIVE    ".
004400         88  STATUS-EXECUTED         VALUE "EXECUTED  ".
004500         88  STATUS-COMPLETED        VALUE "COMPLETED ".
004600         88  STATUS-SELECTABLE       VALUES "PENDING   ",
004700                                             "AUTHORIZED",
004800                                             "ACTIVE    ".
004900******** REASON TEXT WHEN POLICY OR SAFETY BLOCKS THE INTENT
005000     05  BLOCK-REASON                PIC X(40).
005100******** CYCLES THIS INTENT HAS BEEN EVALUATED OR ACTIVE
005200     05  EVAL-CYCLES                 PIC 9(05).
005300******** RESERVED FOR FUTURE GROUND-SEGMENT FIELDS -- DO NOT REUSE
005400     05  FILLER                      PIC X(07).
