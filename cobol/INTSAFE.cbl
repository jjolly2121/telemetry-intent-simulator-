000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM          :  INTSAFE                                 *
000400*    DESCRIPTION      :  REFLEXIVE SAFETY GATE.  CALLED ONCE PER  *
000500*                        CYCLE BY SIMCYCLE, AFTER THE POLICY GATE *
000600*                        (INTPLCY) HAS AUTHORIZED THE SELECTED    *
000700*                        INTENT, AND AGAIN EVEN WHEN THERE IS NO  *
000800*                        SELECTED INTENT (HARD INVARIANTS AND     *
000900*                        CRITICAL DETECTION RUN EVERY CYCLE).     *
001000*                        SAFETY NEVER CHANGES AN INTENT'S STATUS  *
001100*                        PERMANENTLY -- A BLOCK HERE IS RETRIED   *
001200*                        NEXT CYCLE.                              *
001300******************************************************************
001400 PROGRAM-ID.  INTSAFE.
001500 AUTHOR. R M HASKELL.
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.
001700 DATE-WRITTEN. 03/21/86.
001800 DATE-COMPILED. 03/21/86.
001900 SECURITY. NON-CONFIDENTIAL.
002000******************************************************************
002100*                     C H A N G E   L O G                        *
002200******************************************************************
002300*  03/21/86  RMH  CR-0119  ORIGINAL PROGRAM - HARD INVARIANTS     *
002400*                          ONLY (BATTERY, TEMPERATURE, POSITION). *
002500*  09/09/86  RMH  CR-0152  ADDED CRITICAL-DOMAIN DETECTION FLAGS  *
002600*                          FOR THE TELEMETRY FRAME.               *
002700*  05/02/88  JS   CR-0240  ADDED VIOLATED-DOMAIN FLAGS (BATTERY   *
002800*                          AND THERMAL) PER FLIGHT RULES BOARD.   *
002900*  01/17/89  JS   CR-0255  ADDED SAFE-MODE AND LOW-POWER MODE     *
003000*                          EXECUTION RESTRICTIONS.                *
003100*  12/04/90  TGD  CR-0310  ADDED DOMAIN-AWARE BLOCKING -- A       *
003200*                          RECOVERY INTENT FOR A VIOLATED DOMAIN  *
003300*                          MUST STILL BE ALLOWED TO RUN OR THE    *
003400*                          SPACECRAFT CAN NEVER RECOVER.  NICE    *
003500*                          BUG -- ORIGINAL CODE BLOCKED RECOVERY  *
003600*                          INTENTS TOO.                           *
003700*  03/02/92  TGD  CR-0345  THRESHOLD CONSTANTS MOVED TO A         *
003800*                          REDEFINED TABLE SO THE FLIGHT RULES    *
003900*                          BOARD CAN REVIEW THEM IN ONE PLACE.    *
004000*  08/14/94  AK   CR-0402  CHECK BATTERY DOMAIN BEFORE THERMAL IN  *
004100*                          DOMAIN-AWARE BLOCK, PER CR-0402 ORDER. *
004200*  09/02/94  AK   CR-0403  DOMAIN-AWARE BLOCK REASON TEXT MOVED   *
004300*                          INTO THE REASON TABLE -- WAS HARD-     *
004400*                          CODED, INCONSISTENT WITH THE REST OF   *
004500*                          THIS PROGRAM'S REASON HANDLING.         *
004600*  02/11/97  AK   CR-0456  Y2K REVIEW -- NO STORED DATES, REVIEW  *
004700*                          ONLY, NO CODE CHANGE REQUIRED.         *
004800*  10/06/98  MM   CR-0489  Y2K -- WS-DATE-NUMERIC EXPANDED TO A   *
004900*                          4-DIGIT YEAR FOR CONSISTENCY WITH THE  *
005000*                          REST OF THE SUITE.                     *
005100*  06/02/99  MM   CR-0503  Y2K SIGN-OFF -- NO FURTHER CHANGE.     *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 77  SG-CALL-COUNT               PIC 9(7) COMP VALUE 0.
006600 77  SG-BLOCK-COUNT              PIC 9(7) COMP VALUE 0.
006700
006800 01  MISC-FIELDS.
006900     05  WS-DATE-NUMERIC         PIC 9(06).
007000     05  WS-DATE-ALPHA-VIEW REDEFINES WS-DATE-NUMERIC
007100                                 PIC X(06).
007200
007300******************************************************************
007400*   SAFETY THRESHOLDS -- FLIGHT RULES BOARD CR-0345.  CARRIED AS  *
007500*   A SINGLE TABLE, REDEFINED BY NAME, SO THE WHOLE SET PRINTS    *
007600*   TOGETHER ON THE FLIGHT RULES REVIEW LISTING.                  *
007700******************************************************************
007800 01  SG-THRESHOLD-TABLE.
007900     05  SG-THRESHOLD-ENTRY OCCURS 6 TIMES
008000                                 PIC S9(3)V9(3) VALUE ZERO.
008100 01  SG-THRESHOLD-NAMES REDEFINES SG-THRESHOLD-TABLE.
008200     05  SG-SAFE-ENTRY-BATTERY   PIC S9(3)V9(3) VALUE +010.000.
008300     05  SG-SAFE-ENTRY-TEMP      PIC S9(3)V9(3) VALUE +120.000.
008400     05  SG-CRITICAL-BATTERY     PIC S9(3)V9(3) VALUE +005.000.
008500     05  SG-CRITICAL-TEMP        PIC S9(3)V9(3) VALUE +140.000.
008600     05  SG-MIN-BATTERY          PIC S9(3)V9(3) VALUE +000.000.
008700     05  SG-MAX-TEMP             PIC S9(3)V9(3) VALUE +150.000.
008800
008900 01  SG-POSITION-LIMITS.
009000     05  SG-POSITION-MIN         PIC S9(3)V9(3) VALUE -010.000.
009100     05  SG-POSITION-MAX         PIC S9(3)V9(3) VALUE +010.000.
009200
009300******************************************************************
009400*   REASON TEXT CONSTANTS -- REDEFINED BY NAME.  SEE CR-0345.     *
009500******************************************************************
009600 01  SG-REASON-TABLE.
009700     05  SG-REASON-ENTRY OCCURS 7 TIMES PIC X(40) VALUE SPACES.
009800 01  SG-REASON-NAMES REDEFINES SG-REASON-TABLE.
009900     05  SG-REASON-BATT-DEPLETED PIC X(40)
010000         VALUE "battery_depleted".
010100     05  SG-REASON-TEMP-MAX      PIC X(40)
010200         VALUE "temperature_max_exceeded".
010300     05  SG-REASON-POS-BOUNDS    PIC X(40)
010400         VALUE "position_bounds_exceeded".
010500     05  SG-REASON-SAFE-MODE     PIC X(40)
010600         VALUE "safe_mode_mission_blocked".
010700     05  SG-REASON-LOW-POWER     PIC X(40)
010800         VALUE "low_power_energy_intensive_blocked".
010900     05  SG-REASON-BATT-UNSAFE   PIC X(40)
011000         VALUE "battery_unsafe_execution_blocked".
011100     05  SG-REASON-THRM-UNSAFE   PIC X(40)
011200         VALUE "thermal_unsafe_execution_blocked".
011300
011400 01  MISC-WS-FLDS.
011500     05  RETURN-CD               PIC S9(04) VALUE 0.
011600     05  PARA-NAME               PIC X(24) VALUE SPACES.
011700
011800 LINKAGE SECTION.
011900******************************************************************
012000*   SAFETY-GATE-REC -- PASSED BY SIMCYCLE EVERY CYCLE, WHETHER OR *
012100*   NOT AN INTENT WAS SELECTED.  SG-BLOCKED/SG-REASON/SG-CRIT-*/  *
012200*   SG-*-VIOLATED ARE SET BY THIS PROGRAM; THE REST IS INPUT.     *
012300******************************************************************
012400 01  SAFETY-GATE-REC.
012500     05  SG-INTENT-TYPE          PIC X(20).
012600         88  SG-TYPE-ORBIT-CORR  VALUE "orbit_correction    ".
012700         88  SG-TYPE-BATT-RECOV  VALUE "battery_recovery    ".
012800         88  SG-TYPE-THRM-RECOV  VALUE "thermal_recovery    ".
012900         88  SG-TYPE-RECOVERY    VALUES "battery_recovery    ",
013000                                        "thermal_recovery    ".
013100     05  SG-INTENT-PRESENT       PIC X(01).
013200         88  SG-HAS-INTENT       VALUE "Y".
013300     05  SG-POSITION             PIC S9(3)V9(3).
013400     05  SG-BATTERY              PIC S9(3)V9(3).
013500     05  SG-TEMPERATURE          PIC S9(3)V9(3).
013600     05  SG-MODE                 PIC X(10).
013700         88  SG-MODE-NOMINAL     VALUE "NOMINAL   ".
013800         88  SG-MODE-LOW-POWER   VALUE "LOW_POWER ".
013900         88  SG-MODE-SAFE        VALUE "SAFE      ".
014000     05  SG-BLOCKED              PIC X(01).
014100         88  SG-IS-BLOCKED       VALUE "Y".
014200     05  SG-REASON               PIC X(40).
014300     05  SG-CRIT-BATTERY         PIC X(01).
014400         88  SG-BATTERY-CRITICAL VALUE "Y".
014500     05  SG-CRIT-THERMAL         PIC X(01).
014600         88  SG-THERMAL-CRITICAL VALUE "Y".
014700     05  SG-BATTERY-VIOLATED     PIC X(01).
014800         88  SG-BATT-VIOLATED    VALUE "Y".
014900     05  SG-THERMAL-VIOLATED     PIC X(01).
015000         88  SG-THRM-VIOLATED    VALUE "Y".
015100     05  FILLER                  PIC X(04).
015200 01  SG-RETURN-CD                PIC S9(4) COMP.
015300
015400 PROCEDURE DIVISION USING SAFETY-GATE-REC, SG-RETURN-CD.
015500 000-MAINLINE.
015600     MOVE "000-MAINLINE" TO PARA-NAME.
015700     ADD +1 TO SG-CALL-COUNT.
015800     MOVE "N" TO SG-BLOCKED, SG-CRIT-BATTERY, SG-CRIT-THERMAL.
015900     MOVE "N" TO SG-BATTERY-VIOLATED, SG-THERMAL-VIOLATED.
016000     MOVE SPACES TO SG-REASON.
016100
016200     PERFORM 100-CRITICAL-DETECTION THRU 100-EXIT.
016300     PERFORM 200-HARD-INVARIANTS THRU 200-EXIT.
016400     PERFORM 300-VIOLATED-DOMAINS THRU 300-EXIT.
016500     IF SG-IS-BLOCKED
016600         GO TO 000-DONE.
016700
016800     PERFORM 400-NO-INTENT-CHECK THRU 400-EXIT.
016900     IF NOT SG-HAS-INTENT
017000         GO TO 000-DONE.
017100
017200     PERFORM 500-MODE-RESTRICTIONS THRU 500-EXIT.
017300     IF SG-IS-BLOCKED
017400         GO TO 000-DONE.
017500
017600     PERFORM 600-DOMAIN-AWARE-BLOCK THRU 600-EXIT.
017700
017800 000-DONE.
017900     IF SG-IS-BLOCKED
018000         ADD +1 TO SG-BLOCK-COUNT.
018100     MOVE ZERO TO SG-RETURN-CD.
018200     GOBACK.
018300
018400******************************************************************
018500*  S1 -- CRITICAL DETECTION.  NON-BLOCKING FLAGS FOR THE FRAME.  *
018600******************************************************************
018700 100-CRITICAL-DETECTION.
018800     MOVE "100-CRITICAL-DETECTION" TO PARA-NAME.
018900     IF SG-BATTERY NOT > SG-CRITICAL-BATTERY
019000         MOVE "Y" TO SG-CRIT-BATTERY.
019100     IF SG-TEMPERATURE NOT < SG-CRITICAL-TEMP
019200         MOVE "Y" TO SG-CRIT-THERMAL.
019300 100-EXIT.
019400     EXIT.
019500
019600******************************************************************
019700*  S2 -- HARD INVARIANTS.  BLOCK REGARDLESS OF THE INTENT.        *
019800******************************************************************
019900 200-HARD-INVARIANTS.
020000     MOVE "200-HARD-INVARIANTS" TO PARA-NAME.
020100     IF SG-BATTERY NOT > SG-MIN-BATTERY
020200         MOVE "Y" TO SG-BLOCKED
020300         MOVE SG-REASON-BATT-DEPLETED TO SG-REASON
020400         GO TO 200-EXIT.
020500     IF SG-TEMPERATURE NOT < SG-MAX-TEMP
020600         MOVE "Y" TO SG-BLOCKED
020700         MOVE SG-REASON-TEMP-MAX TO SG-REASON
020800         GO TO 200-EXIT.
020900     IF SG-POSITION < SG-POSITION-MIN OR
021000        SG-POSITION > SG-POSITION-MAX
021100         MOVE "Y" TO SG-BLOCKED
021200         MOVE SG-REASON-POS-BOUNDS TO SG-REASON
021300         GO TO 200-EXIT.
021400 200-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800*  S3 -- VIOLATED DOMAINS.  NON-BLOCKING FLAGS, FED TO S6.        *
021900******************************************************************
022000 300-VIOLATED-DOMAINS.
022100     MOVE "300-VIOLATED-DOMAINS" TO PARA-NAME.
022200     IF SG-BATTERY NOT > SG-SAFE-ENTRY-BATTERY
022300         MOVE "Y" TO SG-BATTERY-VIOLATED.
022400     IF SG-TEMPERATURE NOT < SG-SAFE-ENTRY-TEMP
022500         MOVE "Y" TO SG-THERMAL-VIOLATED.
022600 300-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000*  S4 -- NO SELECTED INTENT.  NOTHING FURTHER TO BLOCK.           *
023100******************************************************************
023200 400-NO-INTENT-CHECK.
023300     MOVE "400-NO-INTENT-CHECK" TO PARA-NAME.
023400     CONTINUE.
023500 400-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900*  S5 -- MODE RESTRICTIONS.                                       *
024000******************************************************************
024100 500-MODE-RESTRICTIONS.
024200     MOVE "500-MODE-RESTRICTIONS" TO PARA-NAME.
024300     IF SG-MODE-SAFE AND NOT SG-TYPE-RECOVERY
024400         MOVE "Y" TO SG-BLOCKED
024500         MOVE SG-REASON-SAFE-MODE TO SG-REASON
024600         GO TO 500-EXIT.
024700     IF SG-MODE-LOW-POWER AND SG-TYPE-ORBIT-CORR
024800         MOVE "Y" TO SG-BLOCKED
024900         MOVE SG-REASON-LOW-POWER TO SG-REASON
025000         GO TO 500-EXIT.
025100 500-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500*  S6 -- DOMAIN-AWARE BLOCKING.  BATTERY DOMAIN CHECKED BEFORE    *
025600*  THERMAL, PER CR-0402.  A RECOVERY INTENT IS NEVER BLOCKED HERE *
025700*  -- CR-0310, OR THE SPACECRAFT CAN NEVER RECOVER.               *
025800******************************************************************
025900 600-DOMAIN-AWARE-BLOCK.
026000     MOVE "600-DOMAIN-AWARE-BLOCK" TO PARA-NAME.
026100     IF SG-TYPE-RECOVERY
026200         GO TO 600-EXIT.
026300
026400     IF SG-BATT-VIOLATED AND
026500        (SG-TYPE-ORBIT-CORR OR SG-TYPE-BATT-RECOV)
026600         MOVE SG-REASON-BATT-UNSAFE TO SG-REASON
026700         MOVE "Y" TO SG-BLOCKED
026800         GO TO 600-EXIT.
026900
027000     IF SG-THRM-VIOLATED AND
027100        (SG-TYPE-ORBIT-CORR OR SG-TYPE-THRM-RECOV)
027200         MOVE SG-REASON-THRM-UNSAFE TO SG-REASON
027300         MOVE "Y" TO SG-BLOCKED
027400         GO TO 600-EXIT.
027500 600-EXIT.
027600     EXIT.
