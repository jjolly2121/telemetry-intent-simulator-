000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM          :  INTPLCY                                 *
000400*    DESCRIPTION      :  POLICY GATE -- STATELESS AUTHORIZATION   *
000500*                        RULES FOR A SUBMITTED COMMAND INTENT.    *
000600*                        CALLED ONCE PER CYCLE BY SIMCYCLE FOR    *
000700*                        THE CYCLE'S SELECTED INTENT, BEFORE THE  *
000800*                        SAFETY GATE (INTSAFE) IS INVOKED.        *
000900******************************************************************
001000 PROGRAM-ID.  INTPLCY.
001100 AUTHOR. R M HASKELL.
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.
001300 DATE-WRITTEN. 03/14/86.
001400 DATE-COMPILED. 03/14/86.
001500 SECURITY. NON-CONFIDENTIAL.
001600******************************************************************
001700*                     C H A N G E   L O G                        *
001800******************************************************************
001900*  03/14/86  RMH  CR-0118  ORIGINAL PROGRAM - FORBIDDEN CMD AND   *
002000*                          UNKNOWN TYPE CHECKS ONLY.              *
002100*  09/02/86  RMH  CR-0151  ADDED DELTA-V SUPPLIED CHECK PER       *
002200*                          GROUND SEGMENT REQUEST.                *
002300*  04/11/88  JS   CR-0233  ADDED DELTA-V UPPER LIMIT CHECK (P4).  *
002400*                          LIMIT IS 5.00 PER FLIGHT RULES BOARD.  *
002500*  11/30/90  TGD  CR-0309  REASON TEXT TABLE REDEFINED BY NAMED   *
002600*                          FIELDS INSTEAD OF SUBSCRIPTED MOVE --  *
002700*                          PRIOR CODE MOVED WRONG REASON ON A     *
002800*                          TABLE-BOUNDS TYPO.  NICE BUG.          *
002900*  02/06/92  TGD  CR-0344  DELTA-V MAGNITUDE REDEFINED AS A       *
003000*                          STRAIGHT INTEGER VIEW FOR THE LIMIT    *
003100*                          TEST -- COMPARE WAS TRIPPING ON THE    *
003200*                          IMPLIED DECIMAL UNDER SOME COMPILERS.  *
003300*  07/19/94  AK   CR-0401  ADDED CALL-COUNT ACCUMULATOR FOR THE   *
003400*                          NIGHTLY RUN STATISTICS REPORT.         *
003500*  01/08/97  AK   CR-0455  CLEANED UP COMMENTS PRIOR TO Y2K       *
003600*                          IMPACT REVIEW OF ALL CALLED MODULES.   *
003700*  10/21/98  MM   CR-0488  Y2K -- WS-DATE-NUMERIC EXPANDED TO A   *
003800*                          4-DIGIT YEAR. NO STORED DATES IN THIS  *
003900*                          MODULE, FLAGGED REVIEWED-ONLY.         *
004000*  06/02/99  MM   CR-0502  Y2K SIGN-OFF -- NO FURTHER CHANGE.     *
004100*  03/15/01  LPK  CR-0561  GOAL-REFERENCE DEFAULT OF 3.00 MOVED   *
004200*                          HERE FROM SIMCYCLE SO ALL ORBIT-       *
004300*                          CORRECTION DEFAULTING LIVES IN ONE     *
004400*                          PLACE.  REVERSED 04/02/01 -- SEE BELOW *
004500*  04/02/01  LPK  CR-0561  BACKED OUT -- GOAL DEFAULTING BELONGS  *
004600*                          TO THE STATE ENGINE, NOT POLICY.  LEFT *
004700*                          FOR THE RECORD.                        *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*   RUN-LIFE COUNTERS -- THIS PROGRAM IS CALLED, NOT RUN, BUT     *
006300*   COBOL WORKING-STORAGE PERSISTS ACROSS CALLS SO WE CAN STILL   *
006400*   TALLY HOW MANY TIMES WE WERE INVOKED IN THE RUN.              *
006500******************************************************************
006600 77  PG-CALL-COUNT               PIC 9(7) COMP VALUE 0.
006700 77  PG-AUTH-COUNT               PIC 9(7) COMP VALUE 0.
006800 77  PG-DENY-COUNT               PIC 9(7) COMP VALUE 0.
006900
007000 01  MISC-FIELDS.
007100     05  WS-DATE-NUMERIC         PIC 9(06).
007200     05  WS-DATE-ALPHA-VIEW REDEFINES WS-DATE-NUMERIC
007300                                 PIC X(06).
007400
007500******************************************************************
007600*   BLOCK-REASON CONSTANTS -- ONE TABLE, REDEFINED BY NAME SO A   *
007700*   PARAGRAPH JUST MOVES THE NAMED CONSTANT IT NEEDS.  SEE CR-0309*
007800******************************************************************
007900 01  PG-REASON-TABLE.
008000     05  PG-REASON-ENTRY OCCURS 4 TIMES PIC X(40) VALUE SPACES.
008100 01  PG-REASON-NAMES REDEFINES PG-REASON-TABLE.
008200     05  PG-REASON-FORBIDDEN     PIC X(40)
008300         VALUE "forbidden by policy".
008400     05  PG-REASON-UNKNOWN-TYPE  PIC X(40)
008500         VALUE "unknown intent type".
008600     05  PG-REASON-MISSING-DV    PIC X(40)
008700         VALUE "missing delta_v".
008800     05  PG-REASON-DV-LIMIT      PIC X(40)
008900         VALUE "delta_v exceeds max 5.00".
009000
009100 01  MISC-WS-FLDS.
009200     05  RETURN-CD               PIC S9(04) VALUE 0.
009300     05  PARA-NAME               PIC X(24) VALUE SPACES.
009400
009500 LINKAGE SECTION.
009600******************************************************************
009700*   POLICY-GATE-REC -- PASSED BY SIMCYCLE FOR THE SELECTED        *
009800*   INTENT.  PG-AUTHORIZED AND PG-REASON ARE THE ONLY FIELDS      *
009900*   SET BY THIS PROGRAM; EVERYTHING ELSE IS READ-ONLY INPUT.      *
010000******************************************************************
010100 01  POLICY-GATE-REC.
010200     05  PG-INTENT-TYPE          PIC X(20).
010300         88  PG-TYPE-ORBIT-CORR  VALUE "orbit_correction    ".
010400         88  PG-TYPE-BATT-RECOV  VALUE "battery_recovery    ".
010500         88  PG-TYPE-THRM-RECOV  VALUE "thermal_recovery    ".
010600         88  PG-TYPE-SHUTDOWN    VALUE "shutdown_system     ".
010700         88  PG-TYPE-KNOWN       VALUES "orbit_correction    ",
010800                                        "battery_recovery    ",
010900                                        "thermal_recovery    ",
011000                                        "shutdown_system     ".
011100     05  PG-DELTA-V              PIC 9(3)V99.
011200     05  PG-DELTA-V-INT-VIEW REDEFINES PG-DELTA-V
011300                                 PIC 9(05).
011400     05  PG-DELTA-V-SUPPLIED     PIC X(01).
011500         88  PG-DV-SUPPLIED      VALUE "Y".
011600     05  PG-AUTHORIZED           PIC X(01).
011700         88  PG-IS-AUTHORIZED    VALUE "Y".
011800         88  PG-NOT-AUTHORIZED   VALUE "N".
011900     05  PG-REASON               PIC X(40).
012000     05  FILLER                  PIC X(04).
012100 01  PG-RETURN-CD                PIC S9(4) COMP.
012200
012300 PROCEDURE DIVISION USING POLICY-GATE-REC, PG-RETURN-CD.
012400 000-MAINLINE.
012500     MOVE "000-MAINLINE" TO PARA-NAME.
012600     ADD +1 TO PG-CALL-COUNT.
012700     MOVE "Y" TO PG-AUTHORIZED.
012800     MOVE SPACES TO PG-REASON.
012900
013000     PERFORM 100-FORBIDDEN-CHECK THRU 100-EXIT.
013100     IF PG-NOT-AUTHORIZED
013200         GO TO 000-DONE.
013300
013400     PERFORM 150-UNKNOWN-TYPE-CHECK THRU 150-EXIT.
013500     IF PG-NOT-AUTHORIZED
013600         GO TO 000-DONE.
013700
013800     PERFORM 200-DELTA-V-SUPPLIED-CHECK THRU 200-EXIT.
013900     IF PG-NOT-AUTHORIZED
014000         GO TO 000-DONE.
014100
014200     PERFORM 250-DELTA-V-LIMIT-CHECK THRU 250-EXIT.
014300
014400 000-DONE.
014500     IF PG-IS-AUTHORIZED
014600         ADD +1 TO PG-AUTH-COUNT
014700     ELSE
014800         ADD +1 TO PG-DENY-COUNT.
014900
015000     MOVE ZERO TO PG-RETURN-CD.
015100     GOBACK.
015200
015300******************************************************************
015400*  P1 -- FORBIDDEN COMMANDS.  SHUTDOWN-SYSTEM IS NEVER AUTHORIZED.*
015500******************************************************************
015600 100-FORBIDDEN-CHECK.
015700     MOVE "100-FORBIDDEN-CHECK" TO PARA-NAME.
015800     IF PG-TYPE-SHUTDOWN
015900         MOVE "N" TO PG-AUTHORIZED
016000         MOVE PG-REASON-FORBIDDEN TO PG-REASON
016100         GO TO 100-EXIT.
016200 100-EXIT.
016300     EXIT.
016400
016500******************************************************************
016600*  P2 -- INTENT TYPE MUST BE ONE OF THE FOUR KNOWN COMMAND TYPES. *
016700******************************************************************
016800 150-UNKNOWN-TYPE-CHECK.
016900     MOVE "150-UNKNOWN-TYPE-CHECK" TO PARA-NAME.
017000     IF NOT PG-TYPE-KNOWN
017100         MOVE "N" TO PG-AUTHORIZED
017200         MOVE PG-REASON-UNKNOWN-TYPE TO PG-REASON
017300         GO TO 150-EXIT.
017400 150-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800*  P3 -- ORBIT CORRECTION REQUIRES A SUPPLIED DELTA-V.            *
017900******************************************************************
018000 200-DELTA-V-SUPPLIED-CHECK.
018100     MOVE "200-DELTA-V-SUPPLIED-CHECK" TO PARA-NAME.
018200     IF PG-TYPE-ORBIT-CORR AND NOT PG-DV-SUPPLIED
018300         MOVE "N" TO PG-AUTHORIZED
018400         MOVE PG-REASON-MISSING-DV TO PG-REASON
018500         GO TO 200-EXIT.
018600 200-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000*  P4 -- ORBIT CORRECTION DELTA-V MAY NOT EXCEED 5.00.  THE       *
019100*  INTEGER-VIEW REDEFINE LETS US COMPARE AGAINST 500 WITHOUT      *
019200*  WORRYING ABOUT THE IMPLIED DECIMAL POINT.  SEE CR-0344.        *
019300******************************************************************
019400 250-DELTA-V-LIMIT-CHECK.
019500     MOVE "250-DELTA-V-LIMIT-CHECK" TO PARA-NAME.
019600     IF PG-TYPE-ORBIT-CORR AND PG-DELTA-V-INT-VIEW > 00500
019700         MOVE "N" TO PG-AUTHORIZED
019800         MOVE PG-REASON-DV-LIMIT TO PG-REASON
019900         GO TO 250-EXIT.
020000 250-EXIT.
020100     EXIT.
