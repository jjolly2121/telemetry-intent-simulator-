000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM          :  SIMCYCLE                                *
000400*    DESCRIPTION      :  SPACECRAFT INTENT-DRIVEN TELEMETRY       *
000500*                        SIMULATION -- MAIN CYCLE ORCHESTRATOR.   *
000600*                        LOADS THE SUBMITTED-INTENT FILE INTO AN  *
000700*                        IN-MEMORY TABLE, THEN RUNS A FIXED       *
000800*                        NUMBER OF SIMULATION CYCLES, EACH CYCLE  *
000900*                        SELECTING THE NEXT INTENT, RUNNING IT    *
001000*                        THROUGH THE POLICY GATE (INTPLCY) AND    *
001100*                        SAFETY GATE (INTSAFE), APPLYING ONE      *
001200*                        CYCLE OF THE STATE ENGINE (INTSTAT), AND *
001300*                        EMITTING A TELEMETRY FRAME.  AT END OF   *
001400*                        RUN, WRITES THE FINAL INTENT DISPOSITION *
001500*                        AND RUN TOTALS TO THE PRINTED REPORT.    *
001600******************************************************************
001700 PROGRAM-ID.  SIMCYCLE.
001800 AUTHOR. JON SAYLES.
001900 INSTALLATION. COBOL DEVELOPMENT CENTER.
002000 DATE-WRITTEN. 01/23/88.
002100 DATE-COMPILED. 01/23/88.
002200 SECURITY. NON-CONFIDENTIAL.
002300******************************************************************
002400*                     C H A N G E   L O G                        *
002500******************************************************************
002600*  01/23/88  JS   CR-0234  ORIGINAL PROGRAM - INTENT TABLE LOAD,  *
002700*                          CYCLE LOOP, FRAME LISTING ONLY.  NO    *
002800*                          DISPOSITION OR TOTALS SECTION YET.     *
002900*  03/02/88  JS   CR-0238  ADDED MODE-TRANSITION DETECTION LINE   *
003000*                          ON THE FRAME LISTING.                  *
003100*  07/14/89  RMH  CR-0257  ADDED INTENT DISPOSITION SECTION AT    *
003200*                          END OF RUN.                            *
003300*  02/19/91  TGD  CR-0312  ADDED RUN TOTALS SECTION (CYCLES,      *
003400*                          FRAMES, INTENT COUNTS, SAFETY-BLOCKED  *
003500*                          CYCLES, CYCLES PER MODE).              *
003600*  11/05/91  TGD  CR-0325  CYCLE TARGET MADE OVERRIDABLE VIA A    *
003700*                          ONE-CARD SYSIN PARM; DEFAULTS TO 10    *
003800*                          WHEN THE CARD IS BLANK OR ZERO.        *
003900*  05/20/92  TGD  CR-0347  SAFETY GATE IS NOW CALLED EVERY CYCLE  *
004000*                          (EVEN WITH NO SELECTED INTENT OR A     *
004100*                          POLICY DENIAL) SO THE CRITICAL-DOMAIN  *
004200*                          FLAGS ON THE FRAME STAY CURRENT.  NICE *
004300*                          BUG -- PRIOR CODE ONLY RAN SAFETY WHEN *
004400*                          POLICY AUTHORIZED, SO A BLOCKED        *
004500*                          INTENT'S CYCLE NEVER SHOWED A CRITICAL *
004600*                          BATTERY FLAG EVEN WHEN ONE EXISTED.    *
004700*  09/11/94  AK   CR-0404  REPORT LABEL LITERALS MOVED TO A       *
004800*                          REDEFINED TABLE TO MATCH THE OTHER     *
004900*                          THREE PROGRAMS IN THIS SUITE.          *
005000*  04/02/96  AK   CR-0430  INTENT TABLE EXPANDED FROM 200 TO 500  *
005100*                          ENTRIES -- GROUND SEGMENT IS SUBMITTING*
005200*                          LARGER BATCHES THIS QUARTER.           *
005300*  03/09/97  AK   CR-0458  Y2K REVIEW OF THE SUITE -- HDR-YY ON   *
005400*                          THE PAGE HEADER IS COSMETIC ONLY, NO   *
005500*                          STORED OR COMPARED DATE, NO CHANGE     *
005600*                          REQUIRED.                              *
005700*  11/02/98  MM   CR-0491  Y2K -- HDR-YY EXPANDED TO 4 DIGITS ON  *
005800*                          THE PAGE HEADER FOR THE CENTURY        *
005900*                          ROLLOVER.                               *
006000*  06/04/99  MM   CR-0505  Y2K SIGN-OFF -- NO FURTHER CHANGE.     *
006100*  08/17/01  LPK  CR-0562  CLOSED OUT A SPURIOUS TRAILING BLANK   *
006200*                          LINE AFTER THE TOTALS SECTION ON THE   *
006300*                          LAST PAGE OF THE REPORT.                *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT INTENTS
007900     ASSIGN TO UT-S-INTENTS
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS INTENTS-STATUS.
008300
008400     SELECT TELEMETRY
008500     ASSIGN TO UT-S-TELEMETRY
008600       ORGANIZATION IS LINE SEQUENTIAL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS TELEM-STATUS.
008900
009000     SELECT SIMRPT
009100     ASSIGN TO UT-S-SIMRPT
009200       ORGANIZATION IS LINE SEQUENTIAL
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS RPT-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(100).
010500
010600****** ONE INTENT-RECORD PER SUBMITTED COMMAND, ARRIVAL ORDER
010700****** IS PRIORITY ORDER.  LOADED ENTIRELY INTO THE INTENT
010800****** TABLE AT 050-LOAD-INTENT-TABLE, NEVER RE-READ.
010900 FD  INTENTS
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 120 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FD-INTENT-REC.
011500 01  FD-INTENT-REC  PIC X(120).
011600
011700****** ONE TELEMETRY-FRAME WRITTEN PER SIMULATION CYCLE.
011800 FD  TELEMETRY
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 99 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-TELEMETRY-REC.
012400 01  FD-TELEMETRY-REC  PIC X(99).
012500
012600****** PRINTED RUN REPORT -- FRAME LISTING, DISPOSITION, TOTALS.
012700 FD  SIMRPT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 132 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS RPT-REC.
013300 01  RPT-REC  PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600 77  WS-CYCLE-NBR                PIC 9(5) COMP VALUE 0.
013700 77  WS-CYCLE-TARGET             PIC 9(5) COMP VALUE 0.
013800 77  WS-SEL-IDX                  PIC 9(5) COMP VALUE 0.
013900 77  WS-FRAMES-WRITTEN           PIC 9(7) COMP VALUE 0.
014000 77  WS-INTENTS-COMPLETED        PIC 9(5) COMP VALUE 0.
014100 77  WS-INTENTS-BLOCKED          PIC 9(5) COMP VALUE 0.
014200 77  WS-INTENTS-PENDING          PIC 9(5) COMP VALUE 0.
014300 77  WS-SAFETY-BLOCKED-CYCLES    PIC 9(5) COMP VALUE 0.
014400 77  WS-LINES                    PIC 9(3) VALUE 99.
014500 77  WS-PAGES                    PIC 9(3) VALUE 1.
014600
014700 01  FILE-STATUS-CODES.
014800     05  INTENTS-STATUS          PIC X(2).
014900         88 NO-MORE-INTENTS      VALUE "10".
015000         88 INTENTS-READ-OK      VALUE "00".
015100     05  TELEM-STATUS            PIC X(2).
015200         88 CODE-WRITE           VALUE SPACES.
015300     05  RPT-STATUS              PIC X(2).
015400         88 CODE-WRITE           VALUE SPACES.
015500
015600 01  FLAGS-AND-SWITCHES.
015700     05  WS-EXECUTE-INTENT-SW    PIC X(01) VALUE "N".
015800         88  WS-INTENT-EXECUTING VALUE "Y".
015900     05  WS-RUN-SAFETY-SW        PIC X(01) VALUE "N".
016000         88  WS-RUN-SAFETY       VALUE "Y".
016100
016200 01  MISC-FIELDS.
016300     05  WS-DATE-NUMERIC         PIC 9(06).
016400     05  WS-DATE-ALPHA-VIEW REDEFINES WS-DATE-NUMERIC.
016500         10  WS-DATE-YY          PIC 9(02).
016600         10  WS-DATE-MM          PIC 9(02).
016700         10  WS-DATE-DD          PIC 9(02).
016800     05  WS-CYCLE-REASON         PIC X(40).
016900
017000******************************************************************
017100*   PER-MODE CYCLE COUNTERS -- ONE TABLE, REDEFINED BY NAME, FOR  *
017200*   THE END-OF-RUN "CYCLES PER MODE" TOTALS LINE.  CR-0312.       *
017300******************************************************************
017400 01  WS-MODE-COUNT-TABLE.
017500     05  WS-MODE-COUNT-ENTRY OCCURS 3 TIMES PIC 9(5) COMP
017600                                 VALUE 0.
017700 01  WS-MODE-COUNT-NAMES REDEFINES WS-MODE-COUNT-TABLE.
017800     05  WS-NOMINAL-CYCLES       PIC 9(5) COMP.
017900     05  WS-LOW-POWER-CYCLES     PIC 9(5) COMP.
018000     05  WS-SAFE-CYCLES          PIC 9(5) COMP.
018100
018200******************************************************************
018300*   REPORT LABEL LITERALS -- REDEFINED BY NAME, PER CR-0404, TO   *
018400*   MATCH THE THRESHOLD/REASON TABLES IN INTPLCY/INTSAFE/INTSTAT. *
018500******************************************************************
018600 01  WS-REPORT-LABEL-TABLE.
018700     05  WS-REPORT-LABEL-ENTRY OCCURS 8 TIMES PIC X(28)
018800                                 VALUE SPACES.
018900 01  WS-REPORT-LABEL-NAMES REDEFINES WS-REPORT-LABEL-TABLE.
019000     05  WS-LBL-CYCLES-RUN       PIC X(28) VALUE "CYCLES RUN".
019100     05  WS-LBL-FRAMES-WRITTEN   PIC X(28) VALUE "FRAMES WRITTEN".
019200     05  WS-LBL-COMPLETED        PIC X(28) VALUE "INTENTS COMPLETED".
019300     05  WS-LBL-BLOCKED          PIC X(28) VALUE "INTENTS BLOCKED".
019400     05  WS-LBL-PENDING          PIC X(28) VALUE "INTENTS PENDING".
019500     05  WS-LBL-SAFETY-BLOCKED   PIC X(28) VALUE
019600         "SAFETY-BLOCKED CYCLES".
019700     05  WS-LBL-MODE-CYCLES      PIC X(28) VALUE
019800         "CYCLES PER MODE".
019900     05  WS-LBL-FINAL-STATE      PIC X(28) VALUE
020000         "FINAL STATE SNAPSHOT".
020100
020200 01  WS-BLANK-LINE.
020300     05  FILLER                  PIC X(132) VALUE SPACES.
020400
020500 01  WS-HDR-REC.
020600     05  FILLER                  PIC X(1) VALUE SPACES.
020700     05  FILLER                  PIC X(46) VALUE
020800         "SPACECRAFT INTENT-DRIVEN TELEMETRY SIMULATION".
020900     05  FILLER                  PIC X(11) VALUE "RUN DATE: ".
021000     05  HDR-YY                  PIC 9(4).
021100     05  FILLER                  PIC X(1) VALUE "-".
021200     05  HDR-MM                  PIC 9(2).
021300     05  FILLER                  PIC X(1) VALUE "-".
021400     05  HDR-DD                  PIC 9(2).
021500     05  FILLER                  PIC X(4) VALUE SPACES.
021600     05  FILLER                  PIC X(14) VALUE
021700         "CYCLE TARGET: ".
021800     05  HDR-CYCLE-TARGET-O      PIC ZZZZ9.
021900     05  FILLER                  PIC X(8) VALUE SPACES.
022000     05  FILLER                  PIC X(5) VALUE "PAGE ".
022100     05  PAGE-NBR-O              PIC ZZ9.
022200     05  FILLER                  PIC X(25) VALUE SPACES.
022300
022400 01  WS-COLM-HDR-REC.
022500     05  FILLER                  PIC X(5)  VALUE "CYCLE".
022600     05  FILLER                  PIC X(11) VALUE "MODE".
022700     05  FILLER                  PIC X(10) VALUE "POSITION".
022800     05  FILLER                  PIC X(10) VALUE "BATTERY".
022900     05  FILLER                  PIC X(10) VALUE "TEMP".
023000     05  FILLER                  PIC X(10) VALUE "SELECTED".
023100     05  FILLER                  PIC X(10) VALUE "EXECUTED".
023200     05  FILLER                  PIC X(4)  VALUE "POL".
023300     05  FILLER                  PIC X(6)  VALUE "SAFE".
023400     05  FILLER                  PIC X(4)  VALUE "C-B".
023500     05  FILLER                  PIC X(4)  VALUE "C-T".
023600     05  FILLER                  PIC X(40) VALUE "REASON".
023700     05  FILLER                  PIC X(4)  VALUE SPACES.
023800
023900 01  WS-FRAME-DETAIL-REC.
024000     05  FD-CYCLE-O              PIC ZZZZ9.
024100     05  FILLER                  PIC X(1) VALUE SPACES.
024200     05  FD-MODE-O               PIC X(10).
024300     05  FD-POSITION-O           PIC -ZZ9.999.
024400     05  FD-BATTERY-O            PIC -ZZ9.999.
024500     05  FD-TEMP-O               PIC -ZZ9.999.
024600     05  FILLER                  PIC X(1) VALUE SPACES.
024700     05  FD-SEL-ID-O             PIC X(9).
024800     05  FD-EXEC-ID-O            PIC X(9).
024900     05  FD-POLICY-O             PIC X(4).
025000     05  FD-SAFETY-O             PIC X(6).
025100     05  FD-CRIT-B-O             PIC X(4).
025200     05  FD-CRIT-T-O             PIC X(4).
025300     05  FD-REASON-O             PIC X(40).
025400     05  FILLER                  PIC X(2) VALUE SPACES.
025500
025600 01  WS-MODE-TRANS-REC.
025700     05  FILLER                  PIC X(3) VALUE SPACES.
025800     05  FILLER                  PIC X(20) VALUE
025900         "*** MODE CHANGE -- ".
026000     05  MT-CYCLE-O              PIC ZZZZ9.
026100     05  FILLER                  PIC X(2) VALUE ": ".
026200     05  MT-FROM-MODE-O          PIC X(10).
026300     05  FILLER                  PIC X(4) VALUE " -> ".
026400     05  MT-TO-MODE-O            PIC X(10).
026500     05  FILLER                  PIC X(4) VALUE " ***".
026600     05  FILLER                  PIC X(75) VALUE SPACES.
026700
026800 01  WS-DISP-HDR-REC.
026900     05  FILLER                  PIC X(3) VALUE SPACES.
027000     05  FILLER                  PIC X(24) VALUE
027100         "INTENT DISPOSITION".
027200     05  FILLER                  PIC X(105) VALUE SPACES.
027300
027400 01  WS-DISP-COLM-HDR-REC.
027500     05  FILLER                  PIC X(3)  VALUE SPACES.
027600     05  FILLER                  PIC X(10) VALUE "INTENT-ID".
027700     05  FILLER                  PIC X(20) VALUE "TYPE".
027800     05  FILLER                  PIC X(12) VALUE "STATUS".
027900     05  FILLER                  PIC X(12) VALUE "EVAL-CYCLES".
028000     05  FILLER                  PIC X(40) VALUE "BLOCK REASON".
028100     05  FILLER                  PIC X(35) VALUE SPACES.
028200
028300 01  WS-DISP-REC.
028400     05  FILLER                  PIC X(3) VALUE SPACES.
028500     05  DISP-ID-O               PIC X(10).
028600     05  DISP-TYPE-O             PIC X(20).
028700     05  DISP-STATUS-O           PIC X(12).
028800     05  DISP-EVAL-O             PIC ZZZZ9.
028900     05  FILLER                  PIC X(7) VALUE SPACES.
029000     05  DISP-REASON-O           PIC X(40).
029100     05  FILLER                  PIC X(30) VALUE SPACES.
029200
029300 01  WS-TOTALS-LINE.
029400     05  FILLER                  PIC X(3) VALUE SPACES.
029500     05  TOT-LABEL-O             PIC X(28).
029600     05  FILLER                  PIC X(2) VALUE SPACES.
029700     05  TOT-VALUE-O             PIC ZZZ,ZZ9.
029800     05  FILLER                  PIC X(90) VALUE SPACES.
029900
030000 01  WS-TOTALS-MODE-LINE.
030100     05  FILLER                  PIC X(3) VALUE SPACES.
030200     05  TOTM-LABEL-O            PIC X(28).
030300     05  FILLER                  PIC X(2) VALUE SPACES.
030400     05  TOTM-NOMINAL-O          PIC X(10) VALUE "NOMINAL".
030500     05  TOTM-NOMINAL-VAL-O      PIC ZZZZ9.
030600     05  FILLER                  PIC X(2) VALUE SPACES.
030700     05  TOTM-LOWPWR-O           PIC X(10) VALUE "LOW_POWER".
030800     05  TOTM-LOWPWR-VAL-O       PIC ZZZZ9.
030900     05  FILLER                  PIC X(2) VALUE SPACES.
031000     05  TOTM-SAFE-O             PIC X(10) VALUE "SAFE".
031100     05  TOTM-SAFE-VAL-O         PIC ZZZZ9.
031200     05  FILLER                  PIC X(41) VALUE SPACES.
031300
031400 01  WS-TOTALS-STATE-LINE.
031500     05  FILLER                  PIC X(3) VALUE SPACES.
031600     05  TOTS-LABEL-O            PIC X(28).
031700     05  FILLER                  PIC X(2) VALUE SPACES.
031800     05  TOTS-POSITION-O         PIC -ZZ9.999.
031900     05  FILLER                  PIC X(2) VALUE SPACES.
032000     05  TOTS-BATTERY-O          PIC -ZZ9.999.
032100     05  FILLER                  PIC X(2) VALUE SPACES.
032200     05  TOTS-TEMP-O             PIC -ZZ9.999.
032300     05  FILLER                  PIC X(2) VALUE SPACES.
032400     05  TOTS-MODE-O             PIC X(10).
032500     05  FILLER                  PIC X(63) VALUE SPACES.
032600
032700*    COPY INTNTREC GIVES US INTENT-RECORD, THE READ-INTO AREA.
032800     COPY INTNTREC.
032900
033000*    COPY STATEREC GIVES US SYSTEM-STATE-REC (SS-* FIELDS).
033100     COPY STATEREC.
033200
033300*    COPY FRAMEREC GIVES US TELEMETRY-FRAME, BUILT EACH CYCLE.
033400     COPY FRAMEREC.
033500
033600******************************************************************
033700*   THE IN-MEMORY INTENT TABLE.  EACH ENTRY IS THE SAME SHAPE AS  *
033800*   INTENT-RECORD (INTNTREC) SO A STRAIGHT GROUP MOVE LOADS AND   *
033900*   RE-WRITES IT -- SEE 060-LOAD-ONE-ENTRY AND 810-WRITE-ONE-     *
034000*   DISPOSITION.  THE TABLE ENTRY IS KEPT AS ITS OWN SIBLING      *
034100*   COPY OF INTNTREC RATHER THAN A REDEFINES, SO THE TWO CAN      *
034200*   DRIFT INDEPENDENTLY IF THE ON-DISK LAYOUT EVER CHANGES.       *
034300******************************************************************
034400 01  INTENT-TABLE-AREA.
034500     05  INTENT-TABLE-COUNT      PIC 9(5) COMP VALUE 0.
034600     05  INTENT-ENTRY OCCURS 500 TIMES INDEXED BY TBL-IDX.
034700         10  TE-INTENT-ID            PIC X(08).
034800         10  TE-INTENT-TYPE          PIC X(20).
034900             88  TE-TYPE-ORBIT-CORR  VALUE "orbit_correction    ".
035000             88  TE-TYPE-BATT-RECOV  VALUE "battery_recovery    ".
035100             88  TE-TYPE-THRM-RECOV  VALUE "thermal_recovery    ".
035200             88  TE-TYPE-SHUTDOWN    VALUE "shutdown_system     ".
035300         10  TE-GOAL-METRIC          PIC X(12).
035400         10  TE-GOAL-REFERENCE       PIC S9(5)V9(2).
035500         10  TE-GOAL-TOLERANCE       PIC 9(3)V9(2).
035600         10  TE-DELTA-V              PIC 9(3)V99.
035700         10  TE-DELTA-V-SUPPLIED     PIC X(01).
035800             88  TE-DV-SUPPLIED      VALUE "Y".
035900         10  TE-STATUS               PIC X(10).
036000             88  TE-STATUS-PENDING   VALUE "PENDING   ".
036100             88  TE-STATUS-AUTHORIZED VALUE "AUTHORIZED".
036200             88  TE-STATUS-BLOCKED   VALUE "BLOCKED   ".
036300             88  TE-STATUS-ACTIVE    VALUE "ACTIVE    ".
036400             88  TE-STATUS-COMPLETED VALUE "COMPLETED ".
036500             88  TE-STATUS-SELECTABLE
036600                            VALUES "PENDING   ", "AUTHORIZED",
036700                                   "ACTIVE    ".
036800         10  TE-BLOCK-REASON         PIC X(40).
036900         10  TE-EVAL-CYCLES          PIC 9(05).
037000         10  FILLER                  PIC X(07).
037100
037200 01  MISC-WS-FLDS.
037300     05  RETURN-CD               PIC S9(04) VALUE 0.
037400     05  PARA-NAME               PIC X(24) VALUE SPACES.
037500     05  WS-CYCLE-PARM           PIC 9(05) VALUE ZERO.
037600
037700******************************************************************
037800*   ABEND WORK AREA -- WRITTEN TO SYSOUT BEFORE A FORCED 0C7      *
037900*   WHEN A FILE WILL NOT OPEN.  SAME SHAPE THE SUITE HAS USED     *
038000*   SINCE THE OLD ORBIT-DETERMINATION JOB (SIMORBIT, RETIRED),    *
038100*   RESTATED HERE BECAUSE THE OLD ABEND COPYLIB MEMBER WAS NEVER  *
038200*   MIGRATED TO THIS LIBRARY.                                     *
038300******************************************************************
038400 01  ABEND-REC.
038500     05  ABEND-REASON            PIC X(40) VALUE SPACES.
038600     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
038700     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
038800     05  FILLER                  PIC X(20) VALUE SPACES.
038900 01  ZERO-VAL                    PIC S9(04) COMP VALUE 0.
039000 01  ONE-VAL                     PIC S9(04) COMP VALUE 0.
039100
039200******************************************************************
039300*   CALL ARGUMENT RECORDS FOR THE THREE GATE/ENGINE SUBPROGRAMS.  *
039400*   THIS PROGRAM IS THE CALLER, NOT THE CALLED PROGRAM, SO THIS   *
039500*   STORAGE IS OWNED HERE IN WORKING-STORAGE.  THE 01-LEVEL       *
039600*   SHAPES MUST MATCH THE CALLED PROGRAMS' OWN LINKAGE SECTIONS   *
039700*   EXACTLY.                                                      *
039800******************************************************************
039900 01  POLICY-GATE-REC.
040000     05  PG-INTENT-TYPE          PIC X(20).
040100     05  PG-DELTA-V              PIC 9(3)V99.
040200     05  PG-DELTA-V-SUPPLIED     PIC X(01).
040300     05  PG-AUTHORIZED           PIC X(01).
040400         88  PG-IS-AUTHORIZED    VALUE "Y".
040500     05  PG-REASON               PIC X(40).
040600     05  FILLER                  PIC X(04).
040700 01  PG-RETURN-CD                PIC S9(4) COMP.
040800
040900 01  SAFETY-GATE-REC.
041000     05  SG-INTENT-TYPE          PIC X(20).
041100     05  SG-INTENT-PRESENT       PIC X(01).
041200     05  SG-POSITION             PIC S9(3)V9(3).
041300     05  SG-BATTERY              PIC S9(3)V9(3).
041400     05  SG-TEMPERATURE          PIC S9(3)V9(3).
041500     05  SG-MODE                 PIC X(10).
041600     05  SG-BLOCKED              PIC X(01).
041700         88  SG-IS-BLOCKED       VALUE "Y".
041800     05  SG-REASON               PIC X(40).
041900     05  SG-CRIT-BATTERY         PIC X(01).
042000     05  SG-CRIT-THERMAL         PIC X(01).
042100     05  SG-BATTERY-VIOLATED     PIC X(01).
042200     05  SG-THERMAL-VIOLATED     PIC X(01).
042300     05  FILLER                  PIC X(04).
042400 01  SG-RETURN-CD                PIC S9(4) COMP.
042500
042600 01  STATE-ENGINE-REC.
042700     05  SE-INTENT-PRESENT       PIC X(01).
042800     05  SE-INTENT-TYPE          PIC X(20).
042900     05  SE-GOAL-METRIC          PIC X(12).
043000     05  SE-GOAL-REFERENCE       PIC S9(5)V9(2).
043100     05  SE-EXECUTED             PIC X(01).
043200     05  SE-COMPLETED            PIC X(01).
043300         88  SE-WAS-COMPLETED    VALUE "Y".
043400     05  FILLER                  PIC X(04).
043500 01  SE-RETURN-CD                PIC S9(4) COMP.
043600
043700 PROCEDURE DIVISION.
043800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043900     PERFORM 200-RUN-ONE-CYCLE THRU 200-EXIT
044000         VARYING WS-CYCLE-NBR FROM 1 BY 1
044100         UNTIL WS-CYCLE-NBR > WS-CYCLE-TARGET.
044200     PERFORM 800-WRITE-DISPOSITION THRU 800-EXIT.
044300     PERFORM 850-WRITE-TOTALS THRU 850-EXIT.
044400     PERFORM 999-CLEANUP THRU 999-EXIT.
044500     MOVE +0 TO RETURN-CODE.
044600     GOBACK.
044700
044800******************************************************************
044900*  INITIALIZATION -- OPEN FILES, READ THE CYCLE-COUNT OVERRIDE    *
045000*  CARD, SEED THE BOOTSTRAP STATE, AND LOAD THE INTENT TABLE.     *
045100******************************************************************
045200 000-HOUSEKEEPING.
045300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045400     DISPLAY "******** BEGIN JOB SIMCYCLE ********".
045500     ACCEPT WS-DATE-NUMERIC FROM DATE.
045600     MOVE WS-DATE-YY TO HDR-YY.
045700     ADD 2000 TO HDR-YY.
045800     MOVE WS-DATE-MM TO HDR-MM.
045900     MOVE WS-DATE-DD TO HDR-DD.
046000
046100     PERFORM 010-OPEN-FILES THRU 010-EXIT.
046200
046300     ACCEPT WS-CYCLE-PARM FROM SYSIN.
046400     IF WS-CYCLE-PARM = ZERO
046500         MOVE 10 TO WS-CYCLE-PARM.
046600     MOVE WS-CYCLE-PARM TO WS-CYCLE-TARGET.
046700     MOVE WS-CYCLE-TARGET TO HDR-CYCLE-TARGET-O.
046800
046900*    SIMULATION BOOTSTRAP -- INITIAL CONDITIONS PER THE FLIGHT
047000*    RULES BOARD: BATTERY 24.000, ALL OTHER STATE FIELDS ZERO,
047100*    MODE NOMINAL.  THE SEEDED ORBIT-CORRECTION INTENT (POSITION
047200*    GOAL 3.00) IS CARRIED ON THE INTENTS INPUT FILE, NOT HERE.
047300     MOVE ZERO TO SS-POSITION.
047400     MOVE 24.000 TO SS-BATTERY-LEVEL.
047500     MOVE 25.000 TO SS-TEMPERATURE.
047600     MOVE "NOMINAL   " TO SS-MODE.
047700     MOVE "NOMINAL   " TO SS-PRIOR-MODE.
047800     MOVE ZERO TO SS-CYCLE-COUNT.
047900
048000     PERFORM 050-LOAD-INTENT-TABLE THRU 050-EXIT.
048100
048200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
048300 000-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700*  LOAD THE INTENT TABLE, ARRIVAL ORDER PRESERVED, ALL ENTRIES    *
048800*  FORCED TO STATUS PENDING REGARDLESS OF WHAT THE INPUT FILE     *
048900*  CARRIED.  SAME READ-INTO-BUFFER-THEN-MOVE-TO-TABLE-ROW SHAPE   *
049000*  USED BY INTENT-TABLE-AREA'S OWN SIBLING-COPY CONVENTION.       *
049100******************************************************************
049200 050-LOAD-INTENT-TABLE.
049300     MOVE "050-LOAD-INTENT-TABLE" TO PARA-NAME.
049400     PERFORM 900-READ-INTENTS THRU 900-EXIT.
049500     PERFORM 060-LOAD-ONE-ENTRY THRU 060-EXIT
049600         UNTIL NO-MORE-INTENTS.
049700 050-EXIT.
049800     EXIT.
049900
050000 060-LOAD-ONE-ENTRY.
050100     MOVE "060-LOAD-ONE-ENTRY" TO PARA-NAME.
050200     ADD 1 TO INTENT-TABLE-COUNT.
050300     SET TBL-IDX TO INTENT-TABLE-COUNT.
050400     MOVE INTENT-RECORD TO INTENT-ENTRY(TBL-IDX).
050500     MOVE "PENDING   " TO TE-STATUS(TBL-IDX).
050600     MOVE SPACES TO TE-BLOCK-REASON(TBL-IDX).
050700     MOVE ZERO TO TE-EVAL-CYCLES(TBL-IDX).
050800     PERFORM 900-READ-INTENTS THRU 900-EXIT.
050900 060-EXIT.
051000     EXIT.
051100
051200******************************************************************
051300*  RUN ONE SIMULATION CYCLE -- SELECT, POLICY, SAFETY, STATE,     *
051400*  TELEMETRY, REPORT LINES.  CALLED ONCE PER CYCLE FROM THE       *
051500*  MAINLINE PERFORM VARYING.                                      *
051600******************************************************************
051700 200-RUN-ONE-CYCLE.
051800     MOVE "200-RUN-ONE-CYCLE" TO PARA-NAME.
051900     MOVE SPACES TO FR-SELECTED-INTENT.
052000     MOVE SPACES TO FR-EXECUTED-INTENT.
052100     MOVE SPACES TO FR-REASON.
052200     MOVE SPACES TO WS-CYCLE-REASON.
052300     MOVE "N" TO FR-POLICY-AUTHORIZED.
052400     MOVE "N" TO FR-SAFETY-BLOCKED.
052500     MOVE "N" TO FR-CRIT-BATTERY.
052600     MOVE "N" TO FR-CRIT-THERMAL.
052700     MOVE "N" TO WS-EXECUTE-INTENT-SW.
052800
052900     PERFORM 250-SELECT-INTENT THRU 250-EXIT.
053000
053100     IF WS-SEL-IDX NOT = ZERO
053200         MOVE TE-INTENT-ID(WS-SEL-IDX) TO FR-SELECTED-INTENT
053300         PERFORM 300-CALL-POLICY-GATE THRU 300-EXIT.
053400
053500     PERFORM 400-CALL-SAFETY-GATE THRU 400-EXIT.
053600
053700     IF WS-SEL-IDX NOT = ZERO AND FR-POLICY-AUTHORIZED = "Y"
053800             AND FR-SAFETY-BLOCKED NOT = "Y"
053900         MOVE "Y" TO WS-EXECUTE-INTENT-SW
054000         MOVE TE-INTENT-ID(WS-SEL-IDX) TO FR-EXECUTED-INTENT.
054100
054200     PERFORM 500-CALL-STATE-ENGINE THRU 500-EXIT.
054300     PERFORM 650-BUILD-TELEMETRY-FRAME THRU 650-EXIT.
054400     PERFORM 680-WRITE-TELEMETRY THRU 680-EXIT.
054500     PERFORM 740-WRITE-FRAME-DETAIL THRU 740-EXIT.
054600     PERFORM 745-CHECK-MODE-TRANSITION THRU 745-EXIT.
054700     PERFORM 748-TALLY-MODE-CYCLE THRU 748-EXIT.
054800 200-EXIT.
054900     EXIT.
055000
055100******************************************************************
055200*  SELECT THE FIRST TABLE ENTRY STILL IN PLAY -- PENDING,         *
055300*  AUTHORIZED, OR ACTIVE.  ZERO MEANS NONE FOUND.                 *
055400******************************************************************
055500 250-SELECT-INTENT.
055600     MOVE "250-SELECT-INTENT" TO PARA-NAME.
055700     MOVE ZERO TO WS-SEL-IDX.
055800     PERFORM 260-SCAN-ONE-ENTRY THRU 260-EXIT
055900         VARYING TBL-IDX FROM 1 BY 1
056000         UNTIL TBL-IDX > INTENT-TABLE-COUNT
056100            OR WS-SEL-IDX NOT = ZERO.
056200 250-EXIT.
056300     EXIT.
056400
056500 260-SCAN-ONE-ENTRY.
056600     IF WS-SEL-IDX = ZERO AND TE-STATUS-SELECTABLE(TBL-IDX)
056700         SET WS-SEL-IDX TO TBL-IDX.
056800 260-EXIT.
056900     EXIT.
057000
057100******************************************************************
057200*  POLICY GATE -- CALLED ONLY WHEN AN INTENT WAS SELECTED.        *
057300******************************************************************
057400 300-CALL-POLICY-GATE.
057500     MOVE "300-CALL-POLICY-GATE" TO PARA-NAME.
057600     MOVE TE-INTENT-TYPE(WS-SEL-IDX) TO PG-INTENT-TYPE.
057700     MOVE TE-DELTA-V(WS-SEL-IDX) TO PG-DELTA-V.
057800     MOVE TE-DELTA-V-SUPPLIED(WS-SEL-IDX) TO
057900          PG-DELTA-V-SUPPLIED.
058000     CALL "INTPLCY" USING POLICY-GATE-REC, PG-RETURN-CD.
058100     MOVE PG-AUTHORIZED TO FR-POLICY-AUTHORIZED.
058200     IF PG-IS-AUTHORIZED
058300         IF TE-STATUS-PENDING(WS-SEL-IDX)
058400             MOVE "AUTHORIZED" TO TE-STATUS(WS-SEL-IDX)
058500         END-IF
058600     ELSE
058700         MOVE "BLOCKED   " TO TE-STATUS(WS-SEL-IDX)
058800         MOVE PG-REASON TO TE-BLOCK-REASON(WS-SEL-IDX)
058900         MOVE PG-REASON TO WS-CYCLE-REASON
059000         ADD 1 TO WS-INTENTS-BLOCKED
059100     END-IF.
059200 300-EXIT.
059300     EXIT.
059400
059500******************************************************************
059600*  SAFETY GATE -- CALLED EVERY CYCLE, PER CR-0347, SO THE         *
059700*  CRITICAL-DOMAIN FLAGS ON THE FRAME STAY CURRENT WHETHER OR     *
059800*  NOT AN INTENT WAS SELECTED OR AUTHORIZED.                      *
059900******************************************************************
060000 400-CALL-SAFETY-GATE.
060100     MOVE "400-CALL-SAFETY-GATE" TO PARA-NAME.
060200     MOVE SS-POSITION TO SG-POSITION.
060300     MOVE SS-BATTERY-LEVEL TO SG-BATTERY.
060400     MOVE SS-TEMPERATURE TO SG-TEMPERATURE.
060500     MOVE SS-MODE TO SG-MODE.
060600     IF WS-SEL-IDX NOT = ZERO AND FR-POLICY-AUTHORIZED = "Y"
060700         MOVE "Y" TO SG-INTENT-PRESENT
060800         MOVE TE-INTENT-TYPE(WS-SEL-IDX) TO SG-INTENT-TYPE
060900     ELSE
061000         MOVE "N" TO SG-INTENT-PRESENT
061100         MOVE SPACES TO SG-INTENT-TYPE
061200     END-IF.
061300     CALL "INTSAFE" USING SAFETY-GATE-REC, SG-RETURN-CD.
061400     MOVE SG-CRIT-BATTERY TO FR-CRIT-BATTERY.
061500     MOVE SG-CRIT-THERMAL TO FR-CRIT-THERMAL.
061600     IF SG-IS-BLOCKED
061700         MOVE "Y" TO FR-SAFETY-BLOCKED
061800         MOVE SG-REASON TO WS-CYCLE-REASON
061900         ADD 1 TO WS-SAFETY-BLOCKED-CYCLES
062000         IF WS-SEL-IDX NOT = ZERO
062100             MOVE SG-REASON TO TE-BLOCK-REASON(WS-SEL-IDX)
062200         END-IF
062300     END-IF.
062400 400-EXIT.
062500     EXIT.
062600
062700******************************************************************
062800*  STATE ENGINE -- MODE HYSTERESIS ALWAYS RUNS; PHYSICS ONLY      *
062900*  WHEN WS-EXECUTE-INTENT-SW IS "Y".                              *
063000******************************************************************
063100 500-CALL-STATE-ENGINE.
063200     MOVE "500-CALL-STATE-ENGINE" TO PARA-NAME.
063300     MOVE WS-EXECUTE-INTENT-SW TO SE-INTENT-PRESENT.
063400     IF WS-INTENT-EXECUTING
063500         MOVE TE-INTENT-TYPE(WS-SEL-IDX) TO SE-INTENT-TYPE
063600         MOVE TE-GOAL-METRIC(WS-SEL-IDX) TO SE-GOAL-METRIC
063700         MOVE TE-GOAL-REFERENCE(WS-SEL-IDX) TO SE-GOAL-REFERENCE
063800     ELSE
063900         MOVE SPACES TO SE-INTENT-TYPE
064000         MOVE SPACES TO SE-GOAL-METRIC
064100         MOVE ZERO TO SE-GOAL-REFERENCE
064200     END-IF.
064300     CALL "INTSTAT" USING STATE-ENGINE-REC, SYSTEM-STATE-REC,
064400                           SE-RETURN-CD.
064500     IF WS-INTENT-EXECUTING
064600         ADD 1 TO TE-EVAL-CYCLES(WS-SEL-IDX)
064700         MOVE "ACTIVE    " TO TE-STATUS(WS-SEL-IDX)
064800         IF SE-WAS-COMPLETED
064900             MOVE "COMPLETED " TO TE-STATUS(WS-SEL-IDX)
065000             ADD 1 TO WS-INTENTS-COMPLETED
065100         END-IF
065200     END-IF.
065300 500-EXIT.
065400     EXIT.
065500
065600******************************************************************
065700*  PROJECT STATE + DECISIONS INTO THE TELEMETRY FRAME RECORD.     *
065800******************************************************************
065900 650-BUILD-TELEMETRY-FRAME.
066000     MOVE "650-BUILD-TELEMETRY-FRAME" TO PARA-NAME.
066100     MOVE WS-CYCLE-NBR TO FRAME-CYCLE.
066200     MOVE SS-POSITION TO FR-POSITION.
066300     MOVE SS-BATTERY-LEVEL TO FR-BATTERY.
066400     MOVE SS-TEMPERATURE TO FR-TEMPERATURE.
066500     MOVE SS-MODE TO FR-MODE.
066600     MOVE WS-CYCLE-REASON TO FR-REASON.
066700 650-EXIT.
066800     EXIT.
066900
067000 680-WRITE-TELEMETRY.
067100     MOVE "680-WRITE-TELEMETRY" TO PARA-NAME.
067200     WRITE FD-TELEMETRY-REC FROM TELEMETRY-FRAME.
067300     ADD 1 TO WS-FRAMES-WRITTEN.
067400 680-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800*  FRAME DETAIL LINE ON THE PRINTED REPORT, WITH PAGE BREAK AND   *
067900*  HEADING LOGIC MODELED ON THE SUITE'S STANDARD REPORT IDIOM.    *
068000******************************************************************
068100 740-WRITE-FRAME-DETAIL.
068200     MOVE "740-WRITE-FRAME-DETAIL" TO PARA-NAME.
068300     IF WS-LINES > 50
068400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
068500
068600     MOVE FRAME-CYCLE TO FD-CYCLE-O.
068700     MOVE FR-MODE TO FD-MODE-O.
068800     MOVE FR-POSITION TO FD-POSITION-O.
068900     MOVE FR-BATTERY TO FD-BATTERY-O.
069000     MOVE FR-TEMPERATURE TO FD-TEMP-O.
069100     MOVE FR-SELECTED-INTENT TO FD-SEL-ID-O.
069200     MOVE FR-EXECUTED-INTENT TO FD-EXEC-ID-O.
069300     MOVE FR-POLICY-AUTHORIZED TO FD-POLICY-O.
069400     MOVE FR-SAFETY-BLOCKED TO FD-SAFETY-O.
069500     MOVE FR-CRIT-BATTERY TO FD-CRIT-B-O.
069600     MOVE FR-CRIT-THERMAL TO FD-CRIT-T-O.
069700     MOVE FR-REASON TO FD-REASON-O.
069800
069900     WRITE RPT-REC FROM WS-FRAME-DETAIL-REC
070000         AFTER ADVANCING 1.
070100     ADD 1 TO WS-LINES.
070200 740-EXIT.
070300     EXIT.
070400
070500******************************************************************
070600*  NO CONTROL BREAK WITHIN FRAMES -- A MODE-TRANSITION LINE       *
070700*  PRINTS WHENEVER MODE DIFFERS FROM THE PRIOR CYCLE'S MODE.      *
070800******************************************************************
070900 745-CHECK-MODE-TRANSITION.
071000     MOVE "745-CHECK-MODE-TRANSITION" TO PARA-NAME.
071100     IF SS-MODE NOT = SS-PRIOR-MODE
071200         MOVE WS-CYCLE-NBR TO MT-CYCLE-O
071300         MOVE SS-PRIOR-MODE TO MT-FROM-MODE-O
071400         MOVE SS-MODE TO MT-TO-MODE-O
071500         WRITE RPT-REC FROM WS-MODE-TRANS-REC
071600             AFTER ADVANCING 1
071700         ADD 1 TO WS-LINES
071800         MOVE SS-MODE TO SS-PRIOR-MODE.
071900 745-EXIT.
072000     EXIT.
072100
072200 748-TALLY-MODE-CYCLE.
072300     MOVE "748-TALLY-MODE-CYCLE" TO PARA-NAME.
072400     IF SS-MODE-NOMINAL
072500         ADD 1 TO WS-NOMINAL-CYCLES
072600     ELSE
072700         IF SS-MODE-LOW-POWER
072800             ADD 1 TO WS-LOW-POWER-CYCLES
072900         ELSE
073000             ADD 1 TO WS-SAFE-CYCLES
073100         END-IF
073200     END-IF.
073300 748-EXIT.
073400     EXIT.
073500
073600 600-PAGE-BREAK.
073700     WRITE RPT-REC FROM WS-BLANK-LINE.
073800 600-EXIT.
073900     EXIT.
074000
074100 700-WRITE-PAGE-HDR.
074200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
074300     MOVE WS-PAGES TO PAGE-NBR-O.
074400     WRITE RPT-REC FROM WS-HDR-REC
074500         AFTER ADVANCING NEXT-PAGE.
074600     WRITE RPT-REC FROM WS-BLANK-LINE
074700         AFTER ADVANCING 1.
074800     ADD 1 TO WS-PAGES.
074900     MOVE ZERO TO WS-LINES.
075000 700-EXIT.
075100     EXIT.
075200
075300 720-WRITE-COLM-HDR.
075400     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
075500     WRITE RPT-REC FROM WS-COLM-HDR-REC
075600         AFTER ADVANCING 1.
075700     ADD 1 TO WS-LINES.
075800 720-EXIT.
075900     EXIT.
076000
076100******************************************************************
076200*  END-OF-RUN INTENT DISPOSITION SECTION -- ONE LINE PER INTENT.  *
076300******************************************************************
076400 800-WRITE-DISPOSITION.
076500     MOVE "800-WRITE-DISPOSITION" TO PARA-NAME.
076600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
076700     WRITE RPT-REC FROM WS-DISP-HDR-REC AFTER ADVANCING 1.
076800     WRITE RPT-REC FROM WS-DISP-COLM-HDR-REC
076900         AFTER ADVANCING 1.
077000     ADD 3 TO WS-LINES.
077100
077200     PERFORM 810-WRITE-ONE-DISPOSITION THRU 810-EXIT
077300         VARYING TBL-IDX FROM 1 BY 1
077400         UNTIL TBL-IDX > INTENT-TABLE-COUNT.
077500 800-EXIT.
077600     EXIT.
077700
077800 810-WRITE-ONE-DISPOSITION.
077900     MOVE "810-WRITE-ONE-DISPOSITION" TO PARA-NAME.
078000     IF WS-LINES > 50
078100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
078200     MOVE TE-INTENT-ID(TBL-IDX) TO DISP-ID-O.
078300     MOVE TE-INTENT-TYPE(TBL-IDX) TO DISP-TYPE-O.
078400     MOVE TE-STATUS(TBL-IDX) TO DISP-STATUS-O.
078500     MOVE TE-EVAL-CYCLES(TBL-IDX) TO DISP-EVAL-O.
078600     MOVE TE-BLOCK-REASON(TBL-IDX) TO DISP-REASON-O.
078700     WRITE RPT-REC FROM WS-DISP-REC AFTER ADVANCING 1.
078800     ADD 1 TO WS-LINES.
078900     IF NOT TE-STATUS-COMPLETED(TBL-IDX) AND
079000        NOT TE-STATUS-BLOCKED(TBL-IDX)
079100         ADD 1 TO WS-INTENTS-PENDING.
079200 810-EXIT.
079300     EXIT.
079400
079500******************************************************************
079600*  END-OF-RUN TOTALS SECTION.                                     *
079700******************************************************************
079800 850-WRITE-TOTALS.
079900     MOVE "850-WRITE-TOTALS" TO PARA-NAME.
080000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
080100
080200     MOVE WS-LBL-CYCLES-RUN TO TOT-LABEL-O.
080300     MOVE WS-CYCLE-TARGET TO TOT-VALUE-O.
080400     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
080500
080600     MOVE WS-LBL-FRAMES-WRITTEN TO TOT-LABEL-O.
080700     MOVE WS-FRAMES-WRITTEN TO TOT-VALUE-O.
080800     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
080900
081000     MOVE WS-LBL-COMPLETED TO TOT-LABEL-O.
081100     MOVE WS-INTENTS-COMPLETED TO TOT-VALUE-O.
081200     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
081300
081400     MOVE WS-LBL-BLOCKED TO TOT-LABEL-O.
081500     MOVE WS-INTENTS-BLOCKED TO TOT-VALUE-O.
081600     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
081700
081800     MOVE WS-LBL-PENDING TO TOT-LABEL-O.
081900     MOVE WS-INTENTS-PENDING TO TOT-VALUE-O.
082000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
082100
082200     MOVE WS-LBL-SAFETY-BLOCKED TO TOT-LABEL-O.
082300     MOVE WS-SAFETY-BLOCKED-CYCLES TO TOT-VALUE-O.
082400     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
082500
082600     MOVE WS-LBL-MODE-CYCLES TO TOTM-LABEL-O.
082700     MOVE WS-NOMINAL-CYCLES TO TOTM-NOMINAL-VAL-O.
082800     MOVE WS-LOW-POWER-CYCLES TO TOTM-LOWPWR-VAL-O.
082900     MOVE WS-SAFE-CYCLES TO TOTM-SAFE-VAL-O.
083000     WRITE RPT-REC FROM WS-TOTALS-MODE-LINE AFTER ADVANCING 1.
083100
083200     MOVE WS-LBL-FINAL-STATE TO TOTS-LABEL-O.
083300     MOVE SS-POSITION TO TOTS-POSITION-O.
083400     MOVE SS-BATTERY-LEVEL TO TOTS-BATTERY-O.
083500     MOVE SS-TEMPERATURE TO TOTS-TEMP-O.
083600     MOVE SS-MODE TO TOTS-MODE-O.
083700     WRITE RPT-REC FROM WS-TOTALS-STATE-LINE AFTER ADVANCING 1.
083800 850-EXIT.
083900     EXIT.
084000
084100 010-OPEN-FILES.
084200     MOVE "010-OPEN-FILES" TO PARA-NAME.
084300     OPEN INPUT INTENTS.
084400     OPEN OUTPUT TELEMETRY, SIMRPT, SYSOUT.
084500     IF NOT INTENTS-READ-OK AND NOT NO-MORE-INTENTS
084600         MOVE "INTENTS FILE OPEN FAILED" TO ABEND-REASON
084700         GO TO 1000-ABEND-RTN.
084800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
084900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
085000 010-EXIT.
085100     EXIT.
085200
085300 020-CLOSE-FILES.
085400     MOVE "020-CLOSE-FILES" TO PARA-NAME.
085500     CLOSE INTENTS, TELEMETRY, SIMRPT, SYSOUT.
085600 020-EXIT.
085700     EXIT.
085800
085900 900-READ-INTENTS.
086000     READ INTENTS INTO INTENT-RECORD
086100         AT END MOVE "10" TO INTENTS-STATUS
086200         GO TO 900-EXIT
086300     END-READ.
086400 900-EXIT.
086500     EXIT.
086600
086700 999-CLEANUP.
086800     MOVE "999-CLEANUP" TO PARA-NAME.
086900     PERFORM 020-CLOSE-FILES THRU 020-EXIT.
087000     DISPLAY "** CYCLES RUN **".
087100     DISPLAY WS-CYCLE-TARGET.
087200     DISPLAY "** FRAMES WRITTEN **".
087300     DISPLAY WS-FRAMES-WRITTEN.
087400     DISPLAY "******** NORMAL END OF JOB SIMCYCLE ********".
087500 999-EXIT.
087600     EXIT.
087700
087800 1000-ABEND-RTN.
087900     WRITE SYSOUT-REC FROM ABEND-REC.
088000     PERFORM 020-CLOSE-FILES THRU 020-EXIT.
088100     DISPLAY "*** ABNORMAL END OF JOB-SIMCYCLE ***" UPON CONSOLE.
088200     MOVE ZERO TO ZERO-VAL.
088300     MOVE +1 TO ONE-VAL.
088400     DIVIDE ZERO-VAL INTO ONE-VAL.
