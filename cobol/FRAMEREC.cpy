000100******************************************************************
000200*    COPYLIB MEMBER   :  FRAMEREC                                *
000300*    DATA SET         :  DDS0002.TEST.COPYLIB(FRAMEREC)          *
000400*    DESCRIPTION      :  ONE TELEMETRY FRAME, WRITTEN TO THE     *
000500*                        TELEMETRY OUTPUT FILE AT THE END OF     *
000600*                        EVERY SIMULATION CYCLE.  PURE PROJ-     *
000700*                        ECTION OF THE STATE SNAPSHOT PLUS THE   *
000800*                        POLICY/SAFETY DECISIONS MADE THIS       *
000900*                        CYCLE -- NO FIELD IS EVER BACK-READ.    *
001000*    USED BY           :  SIMCYCLE                               *
001100******************************************************************
001200 01  TELEMETRY-FRAME.
001300******** CYCLE NUMBER, 1-BASED
001400     05  FRAME-CYCLE                 PIC 9(05).
001500******** STATE SNAPSHOT AFTER THIS CYCLE'S PROCESSING
001600     05  FR-POSITION                 PIC S9(3)V9(3).
001700     05  FR-BATTERY                  PIC S9(3)V9(3).
001800     05  FR-TEMPERATURE              PIC S9(3)V9(3).
001900     05  FR-MODE                     PIC X(10).
002000******** INTENT SELECTED BY POLICY THIS CYCLE, OR BLANK
002100     05  FR-SELECTED-INTENT          PIC X(08).
002200******** INTENT ACTUALLY EXECUTED THIS CYCLE, OR BLANK
002300     05  FR-EXECUTED-INTENT          PIC X(08).
002400******** Y/N DECISION FLAGS RECORDED FOR THIS CYCLE
002500     05  FR-POLICY-AUTHORIZED        PIC X(01).
002600         88  FR-WAS-AUTHORIZED       VALUE "Y".
002700     05  FR-SAFETY-BLOCKED           PIC X(01).
002800         88  FR-WAS-BLOCKED          VALUE "Y".
002900     05  FR-CRIT-BATTERY             PIC X(01).
003000         88  FR-BATTERY-CRITICAL     VALUE "Y".
003100     05  FR-CRIT-THERMAL             PIC X(01).
003200         88  FR-THERMAL-CRITICAL     VALUE "Y".
003300******** POLICY/SAFETY BLOCK REASON, OR BLANK
003400     05  FR-REASON                   PIC X(40).
003500******** RESERVED FOR FUTURE ATTITUDE/COMMS TELEMETRY FIELDS
003600     05  FILLER                      PIC X(06).
